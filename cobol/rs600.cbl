000100*****************************************************************
000200*                                                               *
000300*              Fairness Recalculation (MODE 'R')                *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs600.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          02/03/91.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1991, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            Stand-alone rebuild of the fairness
002700*    ledger
002800*                        from the assignment history file,
002900*                        RSHIS.DAT.
003000*                        Wipes RS-Ledger-Table to zero, works out
003100*                        the
003200*                        cutoff date (run start date minus
003300*                        Ctl-Fairness-Window-Days), then credits
003400*                        one
003500*                        count to (member, task) for every history
003600*                        row
003700*                        dated on or after the cutoff.  Run under
003800*                        MODE 'R' only - no schedule is produced,
003900*                        the
004000*                        rebuilt ledger is written back to
004100*                        RSFAI.DAT by
004200*                        rs000 the same way any other mode's
004300*                        updated
004400*                        ledger is.
004500**
004600*    Version.            See Prog-Name in ws.
004700**
004800*    Called modules.     rs010 (date rules, cutoff calc), rs020
004900*                        (fairness ledger increment).
005000**
005100*    Error messages used. RS805 history file not found, written to
005200*                        SYSOUT - run continues with the ledger
005300*                        left
005400*                        at zero rows, same as a new installation.
005500**
005600* Changes:
005700* 21/01/91 rdp - 1.0.00 Created.
005800* 03/05/94 mwb -        Recompiled under the new compiler release
005900* - no logic
006000*                       change, housekeeping only.
006100* 09/12/98 svc -        Year 2000 compliance review - all date
006200* fields already
006300*                       carry a 4-digit century (CCYY), no change
006400*                       required.
006500* 27/02/02 rdp -        Recompiled for the new production LPAR -
006600* no source
006700*                       change.
006800* 15/08/05 mwb -        Comment block tidied up while the suite's
006900* source
007000*                       library was migrated to the new repository
007100*                       - no
007200*                       logic change.
007300*
007400 environment             division.
007500*===============================
007600*
007700 configuration section.
007800 special-names.
007900     c01 is top-of-form.
008000*
008100 input-output            section.
008200 file-control.
008300     select  RS-History-File   assign to "RSHIS"
008400             organization       is line sequential
008500             file status        is WS-His-Status.
008600*
008700 data                    division.
008800*===============================
008900*
009000 file section.
009100*
009200 fd  RS-History-File.
009300 01  RS-History-Rec-In          pic x(96).
009400*
009500 working-storage section.
009600*-----------------------
009700 77  Prog-Name               pic x(15)  value "RS600 (1.0.00)".
009800*
009900 01  WS-Statuses.
010000     03  WS-His-Status       pic xx     value "00".
010100         88  WS-His-Eof          value "10".
010200     03  filler              pic x(2).
010300*
010400 01  WS-Statuses-X redefines WS-Statuses
010500                             pic x(4).
010600*
010700 01  WS-Cutoff-Work.
010800     03  WS-Window-Days      pic s9(4)  comp.
010900     03  WS-Cutoff-Date      pic 9(8).
011000     03  filler              pic x(4).
011100*
011200 01  WS-History-Fields.
011300     03  WS-His-Date         pic 9(8).
011400     03  WS-His-Task-Id      pic x(20).
011500     03  WS-His-Member-Id    pic x(10).
011600     03  filler              pic x(4).
011700*
011800 01  WS-History-Fields-X redefines WS-History-Fields
011900                             pic x(42).
012000*
012100 01  WS-Counters.
012200     03  WS-Rows-Read        pic 9(5)   comp.
012300     03  WS-Rows-Credited    pic 9(5)   comp.
012400     03  filler              pic x(4).
012500*
012600 01  Error-Messages.
012700     03  RS805               pic x(36) value
012800         "RS805 History file not found, code ".
012900     03  RS806               pic x(30) value
013000         "RS806 Recalc rows credited - ".
013100*
013200 copy "wsrsctl.cob".
013300*
013400 copy "wsrsldg.cob".
013500*
013600 copy "wsrs010if.cob".
013700*
013800 copy "wsrs020if.cob".
013900*
014000 linkage                 section.
014100*======================
014200*
014300 01  RS600-Linkage.
014400     03  LK-Rows-Processed   pic 9(5).
014500*
014600 procedure division using RS600-Linkage,
014700                           RS-Control-Record,
014800                           RS-Ledger-Table.
014900*==========================================================
015000*
015100 aa000-Main                  section.
015200*************************************
015300     move      zero to Ldg-Members-Used.
015400     move      zero to WS-Rows-Read.
015500     move      zero to WS-Rows-Credited.
015600     perform   aa010-Compute-Cutoff.
015700     perform   aa020-Process-History.
015800     move      WS-Rows-Credited to LK-Rows-Processed.
015900     display   RS806 WS-Rows-Credited upon console.
016000     goback.
016100*
016200 aa000-Exit.  exit section.
016300*
016400 aa010-Compute-Cutoff         section.
016500*************************************
016600*> Cutoff = run start date minus the configured fairness window,
016700*via
016800*> rs010 function 2 (add-days, negative days = subtract).
016900*>
017000     compute   WS-Window-Days = zero - Ctl-Fairness-Window-Days.
017100     move      2               to R1-Function.
017200     move      Ctl-Run-Start-Date to R1-Date.
017300     move      WS-Window-Days  to R1-Days.
017400     call      "rs010"         using RS010-Linkage.
017500     move      R1-Result-Date  to WS-Cutoff-Date.
017600*
017700 aa010-Exit.  exit section.
017800*
017900 aa020-Process-History        section.
018000*************************************
018100*> WS-Statuses is blanked through its alphanumeric redefine before
018200*> the OPEN sets the real file status, so a prior run's leftover
018300*> code can never be mistaken for this run's.
018400     move      spaces to WS-Statuses-X.
018500     open      input RS-History-File.
018600     if        WS-His-Status not = "00"
018700               display RS805 WS-His-Status upon console
018800               go to aa020-Exit
018900     end-if.
019000     perform   aa025-Read-One-History-Row
019100               until WS-His-Eof.
019200     close     RS-History-File.
019300*
019400 aa020-Exit.  exit section.
019500*
019600 aa025-Read-One-History-Row   section.
019700*************************************
019800     read      RS-History-File
019900               at end move "10" to WS-His-Status
020000     end-read.
020100     if        not WS-His-Eof
020200               add 1 to WS-Rows-Read
020300               move spaces to WS-History-Fields-X
020400               move RS-History-Rec-In (1:8)  to WS-His-Date
020500               move RS-History-Rec-In (9:20) to WS-His-Task-Id
020600               move RS-History-Rec-In (59:10) to WS-His-Member-Id
020700               if   WS-His-Date not < WS-Cutoff-Date
020800                    perform bb100-Credit-One-Row
020900               end-if
021000     end-if.
021100*
021200 aa025-Exit.  exit section.
021300*
021400 bb100-Credit-One-Row         section.
021500*************************************
021600*> One assignment row inside the window = one increment to the
021700*> ledger's (member, task) cell, via rs020 function 2.
021800*>
021900     move      2               to R2-Function.
022000     move      WS-His-Member-Id to R2-Member-Id.
022100     move      WS-His-Task-Id  to R2-Task-Id.
022200     call      "rs020"         using RS020-Linkage,
022250                                       RS-Ledger-Table.
022300     add       1 to WS-Rows-Credited.
022400*
022500 bb100-Exit.  exit section.
022600*
