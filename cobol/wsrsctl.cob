000100*******************************************
000200*                                          *
000300*  Record Definition For Control File     *
000400*     Single record, RRN = 1              *
000500*******************************************
000600* File size 30 bytes.
000700*
000800* 04/01/87 rdp - Created.
000900* 20/01/87 rdp - Added run-summary header pair, same habit as the
001000* pay
001100*                transaction file's detail+header split.
001200*
001300 01  RS-Control-Record.
001400     03  Ctl-Run-Start-Date     pic 9(8).
001500     03  Ctl-Run-End-Date       pic 9(8).
001600*                                          default start + 6 days
001700     03  Ctl-Rest-Rule-Enabled  pic x.
001800*                                          Y/N, default Y
001900     03  Ctl-B-Cooldown-Days    pic 9(2).
002000*                                          default 2
002100     03  Ctl-Sysaid-Week-Start-Day
002200                                pic 9.
002300*                                          0-6, default 0
002400     03  Ctl-Fairness-Window-Days
002500                                pic 9(3).
002600*                                          default 90
002700     03  Ctl-Mode               pic x.
002800*                                          B built-in, T dynamic,
002900*                                          R recalc
003000     03  filler                 pic x(6).
003100*
003200 01  RS-Run-Summary-Record.
003300     03  Rsm-Header-Key         pic 9(8)   value zero.
003400*                                          always zero, sentinel
003500*                                          key
003600     03  Rsm-Assignments-Written
003700                                pic 9(5).
003800     03  Rsm-Warnings-Issued    pic 9(5).
003900     03  Rsm-Run-Date           pic 9(8).
004000     03  filler                 pic x(7).
004100*
