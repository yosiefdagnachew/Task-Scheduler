000100*****************************************************************
000200*                                                               *
000300*              Fairness Tracking Report (Report Writer)        *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs800.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          04/03/91.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1991, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            End-of-run grid report, called once after
002700*    the
002800*                        schedule and audit log are written.  One
002900*                        row
003000*                        per team member, one column per task -
003100*                        the
003200*                        fixed four ATM/SysAid tasks in built-in
003300*                        mode,
003400*                        or the task file's own tasks, in
003500*                        definition
003600*                        order, in dynamic mode.  Counts come
003700*                        straight
003800*                        out of RS-Ledger-Table via rs020's
003900*                        Get-Count
004000*                        function, so the figures on this report
004100*                        always
004200*                        match what rs600's recalc would produce.
004300*                        Uses Report Writer, same habit as the
004400*                        payroll
004500*                        suite's check register.
004600**
004700*    Version.            See Prog-Name in ws.
004800**
004900*    Called modules.     rs020 (fairness ledger, function 1
005000*    get-count).
005100**
005200*    Error messages used. RS808 - more task types than the report
005300*    has
005400*                        columns for, the overflow is left off the
005500*                        grid rather than widening the page.
005600**
005700* Changes:
005800* 21/01/91 rdp - 1.0.00 Created.
005900* 03/05/94 mwb -        Recompiled under the new compiler release
006000* - no logic
006100*                       change, housekeeping only.
006200* 09/12/98 svc -        Year 2000 compliance review - all date
006300* fields already
006400*                       carry a 4-digit century (CCYY), no change
006500*                       required.
006600* 27/02/02 rdp -        Recompiled for the new production LPAR -
006700* no source
006800*                       change.
006900* 15/08/05 mwb -        Comment block tidied up while the suite's
007000* source
007100*                       library was migrated to the new repository
007200*                       - no
007300*                       logic change.
007400*
007500 environment             division.
007600*===============================
007700*
007800 configuration section.
007900 special-names.
008000     c01 is top-of-form.
008100*
008200 input-output            section.
008300 file-control.
008400     select  RS-Report-File     assign to "RSRPT"
008500             organization       is line sequential
008600             file status        is WS-Rpt-Status.
008700*
008800 data                    division.
008900*===============================
009000*
009100 file section.
009200*
009300 fd  RS-Report-File
009400     report is RS-Fairness-Report.
009500*
009600 report section.
009700*
009800 rd  RS-Fairness-Report
009900     control       final
010000     page limit    WS-Rpt-Page-Lines
010100     heading       1
010200     first detail  5
010300     last detail   WS-Rpt-Page-Lines.
010400*
010500 01  RS800-Page-Head      type page heading.
010600     03  line  1.
010700         05  col   1      pic x(24)  value
010800             "FAIRNESS TRACKING REPORT".
010900         05  col 119      pic x(6)   value "PAGE  ".
011000         05  col 125      pic zz9    source Page-Counter.
011100     03  line  3.
011200         05  col   1      pic x(18)  value "MEMBER".
011300         05  col  21      pic x(11) source Rpt-Col-Header (1)
011400                                    present when Rpt-Columns-Used
011500                                                 not < 1.
011600         05  col  33      pic x(11) source Rpt-Col-Header (2)
011700                                    present when Rpt-Columns-Used
011800                                                 not < 2.
011900         05  col  45      pic x(11) source Rpt-Col-Header (3)
012000                                    present when Rpt-Columns-Used
012100                                                 not < 3.
012200         05  col  57      pic x(11) source Rpt-Col-Header (4)
012300                                    present when Rpt-Columns-Used
012400                                                 not < 4.
012500         05  col  69      pic x(11) source Rpt-Col-Header (5)
012600                                    present when Rpt-Columns-Used
012700                                                 not < 5.
012800         05  col  81      pic x(11) source Rpt-Col-Header (6)
012900                                    present when Rpt-Columns-Used
013000                                                 not < 6.
013100         05  col  93      pic x(11) source Rpt-Col-Header (7)
013200                                    present when Rpt-Columns-Used
013300                                                 not < 7.
013400         05  col 105      pic x(11) source Rpt-Col-Header (8)
013500                                    present when Rpt-Columns-Used
013600                                                 not < 8.
013700         05  col 119      pic x(5)   value "TOTAL".
013800*
013900 01  RS800-Detail         type detail.
014000     03  line  + 1.
014100         05  col   1      pic x(18)  source Rpt-Member-Name.
014200         05  col  21      pic zzz9  source Rpt-Col-Value (1)
014300                                    present when Rpt-Columns-Used
014400                                                 not < 1.
014500         05  col  33      pic zzz9  source Rpt-Col-Value (2)
014600                                    present when Rpt-Columns-Used
014700                                                 not < 2.
014800         05  col  45      pic zzz9  source Rpt-Col-Value (3)
014900                                    present when Rpt-Columns-Used
015000                                                 not < 3.
015100         05  col  57      pic zzz9  source Rpt-Col-Value (4)
015200                                    present when Rpt-Columns-Used
015300                                                 not < 4.
015400         05  col  69      pic zzz9  source Rpt-Col-Value (5)
015500                                    present when Rpt-Columns-Used
015600                                                 not < 5.
015700         05  col  81      pic zzz9  source Rpt-Col-Value (6)
015800                                    present when Rpt-Columns-Used
015900                                                 not < 6.
016000         05  col  93      pic zzz9  source Rpt-Col-Value (7)
016100                                    present when Rpt-Columns-Used
016200                                                 not < 7.
016300         05  col 105      pic zzz9  source Rpt-Col-Value (8)
016400                                    present when Rpt-Columns-Used
016500                                                 not < 8.
016600         05  col 119      pic zzzz9 source Rpt-Row-Total.
016700*
016800 working-storage section.
016900*-----------------------
017000 77  Prog-Name               pic x(15)  value "RS800 (1.0.00)".
017100*
017200 01  WS-Statuses.
017300     03  WS-Rpt-Status       pic xx     value "00".
017400     03  filler              pic x(4).
017500*
017600 01  WS-Rpt-Controls.
017700     03  WS-Rpt-Page-Lines   pic 9(3)   comp value 56.
017800     03  filler              pic x(4).
017900*
018000 01  WS-Subscripts.
018100     03  WS-Rpt-Mbr-Sub      pic 99     comp.
018200     03  WS-Rpt-Col-Sub      pic 99     comp.
018300     03  filler              pic x(4).
018400*
018500 01  Error-Messages.
018600     03  RS808               pic x(48) value
018700         "RS808 Report has only 8 columns, task(s) dropped".
018800*
018900 copy "wsrsctl.cob".
019000 copy "wsrsteam.cob".
019100 copy "wsrstask.cob".
019200 copy "wsrsldg.cob".
019300 copy "wsrsrpt.cob".
019400 copy "wsrs020if.cob".
019500*
019600 linkage                 section.
019700*======================
019800*
019900 01  RS800-Linkage.
020000     03  LK-Rows-Written     pic 9(3).
020100*
020200 procedure division using RS800-Linkage,
020300                           RS-Control-Record,
020400                           RS-Team-Table,
020500                           RS-Task-Table,
020600                           RS-Ledger-Table.
020700*==========================================================
020800*
020900 aa000-Main                  section.
021000*************************************
021100     move      0 to LK-Rows-Written.
021200     perform   aa010-Build-Columns.
021300     open      output RS-Report-File.
021400     initiate  RS-Fairness-Report.
021500     if        Tm-Members-Used > zero
021600               move 1 to WS-Rpt-Mbr-Sub
021700               perform bb100-Print-One-Member
021800                       varying WS-Rpt-Mbr-Sub from 1 by 1
021900                       until WS-Rpt-Mbr-Sub > Tm-Members-Used
022000     end-if.
022100     terminate RS-Fairness-Report.
022200     close     RS-Report-File.
022300     move      Tm-Members-Used to LK-Rows-Written.
022400     goback.
022500*
022600 aa000-Exit.  exit section.
022700*
022800 aa010-Build-Columns          section.
022900*************************************
023000*> Built-in mode always prints the same fixed four columns, in the
023100*> same order the schedulers assign them.  Dynamic mode prints the
023200*> task file's own tasks, in definition order, capped at the eight
023300*> the report layout has room for.
023400*>
023500     if        Ctl-Mode = "B"
023600               move 4 to Rpt-Columns-Used
023700               move "ATM_MORNING"   to Rpt-Col-Task-Id (1)
023800               move "ATM MORNING"   to Rpt-Col-Header  (1)
023900               move "ATM_MIDNIGHT"  to Rpt-Col-Task-Id (2)
024000               move "ATM MID/NIGHT" to Rpt-Col-Header  (2)
024100               move "SYSAID_MAKER"  to Rpt-Col-Task-Id (3)
024200               move "SYSAID MAKER"  to Rpt-Col-Header  (3)
024300               move "SYSAID_CHECKER" to Rpt-Col-Task-Id (4)
024400               move "SYSAID CHECKR" to Rpt-Col-Header  (4)
024500     else
024600               if   Tk-Tasks-Used > 8
024700                    display RS808 upon console
024800                    move 8 to Rpt-Columns-Used
024900               else
025000                    move Tk-Tasks-Used to Rpt-Columns-Used
025100               end-if
025200               if   Rpt-Columns-Used > zero
025300                    move 1 to WS-Rpt-Col-Sub
025400                    perform bb200-Copy-One-Column
025500                            varying WS-Rpt-Col-Sub from 1 by 1
025600                            until WS-Rpt-Col-Sub >
025650                                  Rpt-Columns-Used
025700               end-if
025800     end-if.
025900*
026000 aa010-Exit.  exit section.
026100*
026200 bb200-Copy-One-Column        section.
026300*************************************
026400     move      Tk-Tsk-Id (WS-Rpt-Col-Sub)
026500                         to Rpt-Col-Task-Id (WS-Rpt-Col-Sub).
026600     move      Tk-Tsk-Name (WS-Rpt-Col-Sub)
026700                         to Rpt-Col-Header  (WS-Rpt-Col-Sub).
026800*
026900 bb200-Exit.  exit section.
027000*
027100 bb100-Print-One-Member        section.
027200*************************************
027300     move      Tm-Mem-Name (WS-Rpt-Mbr-Sub) to Rpt-Member-Name.
027400     move      zero to Rpt-Row-Total.
027500     if        Rpt-Columns-Used > zero
027600               move 1 to WS-Rpt-Col-Sub
027700               perform cc100-Get-One-Count
027800                       varying WS-Rpt-Col-Sub from 1 by 1
027900                       until WS-Rpt-Col-Sub > Rpt-Columns-Used
028000     end-if.
028100     generate  RS800-Detail.
028200*
028300 bb100-Exit.  exit section.
028400*
028500 cc100-Get-One-Count           section.
028600*************************************
028700     move      1 to R2-Function.
028800     move      Tm-Mem-Id (WS-Rpt-Mbr-Sub) to R2-Member-Id.
028900     move      Rpt-Col-Task-Id (WS-Rpt-Col-Sub) to R2-Task-Id.
029000     call      "rs020" using RS020-Linkage, RS-Ledger-Table.
029100     move      R2-Count to Rpt-Col-Value (WS-Rpt-Col-Sub).
029200     add       R2-Count to Rpt-Row-Total.
029300*
029400 cc100-Exit.  exit section.
029500*
