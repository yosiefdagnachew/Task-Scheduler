000100*****************************************************************
000200*                                                               *
000300*           Schedule Export & Audit Log Writer                  *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs700.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          03/03/91.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1991, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            End-of-run writer, called once after
002700*    every
002800*                        scheduling mode.  Sorts
002900*                        RS-Assignment-Table
003000*                        in memory (ascending date, then task-id -
003100*                        a
003200*                        plain bubble sort, same habit as rs030's
003300*                        candidate sort) and writes it to
003400*                        RSASN.DAT,
003500*                        then flushes RS-Audit-Table to RSAUD.PRT
003600*                        behind the standard report header.
003700**
003800*    Version.            See Prog-Name in ws.
003900**
004000*    Called modules.     None.
004100**
004200*    Error messages used. None - an empty table just writes a
004300*    header
004400*                        and no detail lines.
004500**
004600* Changes:
004700* 21/01/91 rdp - 1.0.00 Created.
004800* 03/05/94 mwb -        Recompiled under the new compiler release
004900* - no logic
005000*                       change, housekeeping only.
005100* 09/12/98 svc -        Year 2000 compliance review - all date
005200* fields already
005300*                       carry a 4-digit century (CCYY), no change
005400*                       required.
005500* 27/02/02 rdp -        Recompiled for the new production LPAR -
005600* no source
005700*                       change.
005800* 15/08/05 mwb -        Comment block tidied up while the suite's
005900* source
006000*                       library was migrated to the new repository
006100*                       - no
006200*                       logic change.
006300*
006400 environment             division.
006500*===============================
006600*
006700 configuration section.
006800 special-names.
006900     c01 is top-of-form.
007000*
007100 input-output            section.
007200 file-control.
007300     select  RS-Assign-Out-File assign to "RSASN"
007400             organization       is line sequential
007500             file status        is WS-Asn-Status.
007600     select  RS-Audit-Out-File  assign to "RSAUD"
007700             organization       is line sequential
007800             file status        is WS-Aud-Status.
007900*
008000 data                    division.
008100*===============================
008200*
008300 file section.
008400*
008500 fd  RS-Assign-Out-File.
008600 01  RS-Assign-Rec-Out          pic x(96).
008700*
008800 fd  RS-Audit-Out-File.
008900 01  RS-Audit-Rec-Out           pic x(80).
009000*
009100 working-storage section.
009200*-----------------------
009300 77  Prog-Name               pic x(15)  value "RS700 (1.0.00)".
009400*
009500 01  WS-Statuses.
009600     03  WS-Asn-Status       pic xx     value "00".
009700     03  WS-Aud-Status       pic xx     value "00".
009800     03  filler              pic x(4).
009900*
010000 01  WS-Statuses-X redefines WS-Statuses
010100                             pic x(8).
010200*
010300 01  WS-Sort-Work.
010400     03  WS-I                pic 999    comp.
010500     03  WS-J                pic 999    comp.
010600     03  WS-Swapped          pic x      value "N".
010700         88  WS-Did-Swap         value "Y".
010800     03  WS-Hold-Date        pic 9(8).
010900     03  WS-Hold-Task-Id     pic x(20).
011000     03  WS-Hold-Shift-Label pic x(30).
011100     03  WS-Hold-Member-Id   pic x(10).
011200     03  WS-Hold-Member-Name pic x(20).
011300     03  WS-Hold-Week-Start  pic 9(8).
011400     03  filler              pic x(4).
011500*
011600 01  WS-Sort-Work-X redefines WS-Sort-Work
011700                             pic x(105).
011800*
011900 01  WS-Report-Header.
012000     03  WS-Hdr-Title        pic x(21)  value
012100         "SCHEDULING AUDIT LOG".
012200     03  filler              pic x(59).
012300*
012400 01  WS-Report-Bar.
012500     03  WS-Bar-Line         pic x(50)  value all "=".
012600     03  filler              pic x(30).
012700*
012800 01  WS-Subscripts.
012900     03  WS-Wr-Sub           pic 9(3)   comp.
013000     03  filler              pic x(4).
013100*
013200 01  WS-Subscripts-X redefines WS-Subscripts
013300                             pic x(6).
013400*
013500 copy "wsrsasgn.cob".
013600*
013700 copy "wsrsaud.cob".
013800*
013900 linkage                 section.
014000*======================
014100*
014200 01  RS700-Linkage.
014300     03  LK-Write-Status     pic 9.
014400*
014500 procedure division using RS700-Linkage,
014600                           RS-Assignment-Table,
014700                           RS-Audit-Table.
014800*==========================================================
014900*
015000 aa000-Main                  section.
015100*************************************
015200     move      0 to LK-Write-Status.
015300     perform   bb100-Sort-Assignments.
015400     perform   cc100-Write-Assignments.
015500     perform   dd100-Write-Audit-Log.
015600     goback.
015700*
015800 aa000-Exit.  exit section.
015900*
016000 bb100-Sort-Assignments       section.
016100*************************************
016200*> Stable ascending sort on (Asg-Date, Asg-Task-Id) - a plain
016300*bubble
016400*> sort, swapping only on a strict decrease so rows with equal
016500*date
016600*> and task-id keep the order the schedulers emitted them in.
016700*> WS-Sort-Work is blanked through its alphanumeric redefine first
016800*-
016900*> the hold fields carry nothing meaningful until a swap needs
017000*them.
017100*>
017200     move      spaces to WS-Sort-Work-X.
017300     if        Asg-Rows-Used > 1
017400               move "Y" to WS-Swapped
017500               perform bb110-One-Pass
017600                       until not WS-Did-Swap
017700     end-if.
017800*
017900 bb100-Exit.  exit section.
018000*
018100 bb110-One-Pass               section.
018200*************************************
018300     move      "N" to WS-Swapped.
018400     move      1 to WS-I.
018500     perform   bb120-Compare-Pair
018600               varying WS-I from 1 by 1
018700               until WS-I > Asg-Rows-Used - 1.
018800*
018900 bb110-Exit.  exit section.
019000*
019100 bb120-Compare-Pair           section.
019200*************************************
019300     compute   WS-J = WS-I + 1.
019400     if        Asg-Date (WS-J) < Asg-Date (WS-I)
019500          or  (Asg-Date (WS-J) = Asg-Date (WS-I)
019600          and  Asg-Task-Id (WS-J) < Asg-Task-Id (WS-I))
019700               move Asg-Date (WS-I)         to WS-Hold-Date
019800               move Asg-Task-Id (WS-I)      to WS-Hold-Task-Id
019900               move Asg-Shift-Label (WS-I)  to WS-Hold-Shift-Label
020000               move Asg-Member-Id (WS-I)    to WS-Hold-Member-Id
020100               move Asg-Member-Name (WS-I)  to WS-Hold-Member-Name
020200               move Asg-Week-Start (WS-I)   to WS-Hold-Week-Start
020300               move Asg-Date (WS-J)         to Asg-Date (WS-I)
020400               move Asg-Task-Id (WS-J)      to Asg-Task-Id (WS-I)
020500               move Asg-Shift-Label (WS-J)  to
020600                    Asg-Shift-Label (WS-I)
020700               move Asg-Member-Id (WS-J)    to
020800                    Asg-Member-Id (WS-I)
020900               move Asg-Member-Name (WS-J)  to
021000                    Asg-Member-Name (WS-I)
021100               move Asg-Week-Start (WS-J)   to
021200                    Asg-Week-Start (WS-I)
021300               move WS-Hold-Date         to Asg-Date (WS-J)
021400               move WS-Hold-Task-Id      to Asg-Task-Id (WS-J)
021500               move WS-Hold-Shift-Label  to
021600                    Asg-Shift-Label (WS-J)
021700               move WS-Hold-Member-Id    to
021800                    Asg-Member-Id (WS-J)
021900               move WS-Hold-Member-Name  to
022000                    Asg-Member-Name (WS-J)
022100               move WS-Hold-Week-Start   to
022200                    Asg-Week-Start (WS-J)
022300               move "Y" to WS-Swapped
022400     end-if.
022500*
022600 bb120-Exit.  exit section.
022700*
022800 cc100-Write-Assignments      section.
022900*************************************
023000*> WS-Statuses and WS-Subscripts are blanked through their
023100*> alphanumeric redefines before this file's own OPEN sets the
023200*real
023300*> status and the write loop sets its own subscript.
023400     move      spaces to WS-Statuses-X.
023500     move      spaces to WS-Subscripts-X.
023600     open      output RS-Assign-Out-File.
023700     if        Asg-Rows-Used > zero
023800               move 1 to WS-Wr-Sub
023900               perform cc110-Write-One-Assignment
024000                       varying WS-Wr-Sub from 1 by 1
024100                       until WS-Wr-Sub > Asg-Rows-Used
024200     end-if.
024300     close     RS-Assign-Out-File.
024400*
024500 cc100-Exit.  exit section.
024600*
024700 cc110-Write-One-Assignment   section.
024800*************************************
024900     move      spaces to RS-Assign-Rec-Out.
025000     move      Asg-Date (WS-Wr-Sub)        to
025100               RS-Assign-Rec-Out (1:8).
025200     move      Asg-Task-Id (WS-Wr-Sub)     to
025300               RS-Assign-Rec-Out (9:20).
025400     move      Asg-Shift-Label (WS-Wr-Sub) to
025500               RS-Assign-Rec-Out (29:30).
025600     move      Asg-Member-Id (WS-Wr-Sub)   to
025700               RS-Assign-Rec-Out (59:10).
025800     move      Asg-Member-Name (WS-Wr-Sub) to
025900               RS-Assign-Rec-Out (69:20).
026000     move      Asg-Week-Start (WS-Wr-Sub)  to
026100               RS-Assign-Rec-Out (89:8).
026200     write     RS-Assign-Rec-Out.
026300*
026400 cc110-Exit.  exit section.
026500*
026600 dd100-Write-Audit-Log        section.
026700*************************************
026800     open      output RS-Audit-Out-File.
026900     write     RS-Audit-Rec-Out from WS-Report-Header.
027000     write     RS-Audit-Rec-Out from WS-Report-Bar.
027100     move      spaces to RS-Audit-Rec-Out.
027200     write     RS-Audit-Rec-Out.
027300     if        Aud-Lines-Used > zero
027400               move 1 to WS-Wr-Sub
027500               perform dd110-Write-One-Audit-Line
027600                       varying WS-Wr-Sub from 1 by 1
027700                       until WS-Wr-Sub > Aud-Lines-Used
027800     end-if.
027900     close     RS-Audit-Out-File.
028000*
028100 dd100-Exit.  exit section.
028200*
028300 dd110-Write-One-Audit-Line   section.
028400*************************************
028500     move      Aud-Line (WS-Wr-Sub) to RS-Audit-Rec-Out.
028600     write     RS-Audit-Rec-Out.
028700*
028800 dd110-Exit.  exit section.
028900*
