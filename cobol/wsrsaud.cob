000100*******************************************
000200*                                          *
000300*  In-Memory Audit Log Table                *
000400*     One free-text line per decision,    *
000500*     written out by rs700                *
000600*******************************************
000700*
000800* 10/01/87 rdp - Created, shared by every scheduler; appended to
000900* as
001000*                decisions are made, flushed to RSAUD.PRT by
001100*                rs700.
001200* 21/01/87 rdp - Added trailing filler, missed first time round.
001300*
001400 01  RS-Audit-Table.
001500     03  Aud-Lines-Used          pic 9(3)   comp.
001600     03  Aud-Line                           pic x(80)
001700                                  occurs 500.
001800     03  filler                  pic x(4).
001900*
