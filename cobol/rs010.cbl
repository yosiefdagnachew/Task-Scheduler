000100*****************************************************************
000200*                                                               *
000300*               Rest-Day & Availability Rules                   *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs010.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          04/01/87.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1987, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            Pure date-rule subprogram, CALLed by
002700*    every
002800*                        scheduler in the suite.  Holds the one
002900*                        and
003000*                        only copy of the rest-day policy and the
003100*                        member-availability test so the four
003200*                        schedulers (rs100/rs200/rs300) can never
003300*                        drift out of step with each other.
003400*
003500*                        Function codes (R1-Function) :
003600*                          1 = weekday of R1-Date
003700*                          (0=Mon..6=Sun)
003800*                          2 = R1-Date + R1-Days         ->
003900*                          R1-Result-Date
004000*                          3 = rest day for heavy shift on R1-Date
004100*                              -> R1-Result-Date (zero = none
004200*                              granted)
004300*                          4 = is member available on R1-Date
004400*                              -> R1-Available-Flag (Y/N)
004500*                          5 = last day of the month R1-Date falls
004600*                          in
004700*                              -> R1-Result-Date
004750*                          6 = R1-Date minus R1-Date2, true serial
004760*                              day count -> R1-Days (signed)
004800**
004900*    Version.            See Prog-Name in ws.
005000**
005100*    Called modules.     None.
005200**
005300*    Error messages used. None - bad dates return zero/N, never
005400*    abend.
005500**
005600* Changes:
005700* 04/01/87 rdp - 1.0.00 Created.
005800* 11/01/87 rdp -    .01 Added function 4, Is-Member-Available, so
005900*                       rs100/rs200/rs300 share one eligibility
006000*                       test.
006100* 19/01/87 rdp -    .02 Civil-to-serial conversion written out
006200* longhand
006300*                       (era/doe/doy split) - no intrinsic
006400*                       FUNCTIONs,
006500*                       this has to build on the 1987 compiler
006600*                       too.
006700* 20/01/87 rdp -    .03 Added function 5, end-of-month, for the
006800* new
006900*                       dynamic monthly scheduler.  Split the
007000*                       serial
007100*                       arithmetic out of bb100 into bb099 so
007200*                       bb500
007300*                       could drive it without stepping on
007400*                       R1-Date.
007500* 14/09/89 mwb -        Recompiled under the new compiler release
007600* - no logic
007700*                       change, housekeeping only.
007800* 22/06/94 rdp -        Minor tidy-up while tracing an unrelated
007900* rs000 problem -
008000*                       no functional change.
008100* 11/11/98 svc -        Year 2000 compliance review - all date
008200* fields already
008300*                       carry a 4-digit century (CCYY), no change
008400*                       required.
008500* 19/03/02 mwb -        Recompiled for the new production LPAR -
008600* no source
008700*                       change.
008750* 14/03/03 mwb -   1.0.04 Added function 6, days-between, for
008760*                       rs200's B-shift cooldown test - it had
008770*                       been subtracting raw CCYYMMDD fields and
008780*                       getting the wrong gap across a month or
008790*                       year end.
008800*
008900 environment             division.
009000*===============================
009100*
009200 configuration section.
009300 special-names.
009400     c01 is top-of-form.
009500*
009600 input-output            section.
009700 file-control.
009800*
009900 data                    division.
010000*===============================
010100*
010200 file section.
010300*
010400 working-storage section.
010500*-----------------------
010600 77  Prog-Name               pic x(15)  value "RS010 (1.0.03)".
010700*
010800 01  WS-Civil-Work.
010900     03  WS-Year             pic 9(4)   comp.
011000     03  WS-Month            pic 9(2)   comp.
011100     03  WS-Day              pic 9(2)   comp.
011200     03  WS-Era              pic 9(4)   comp.
011300     03  WS-Yoe              pic 9(4)   comp.
011400     03  WS-Mp               pic 9(4)   comp.
011500     03  WS-Doy              pic 9(5)   comp.
011600     03  WS-Doe              pic 9(7)   comp.
011700     03  WS-Serial           pic 9(8)   comp.
011800     03  filler              pic x(4).
011900*
012000 01  WS-Civil-Work-X redefines WS-Civil-Work
012100                             pic x(28).
012200*
012300 01  WS-Civil-Reverse.
012400     03  WS-Z                pic 9(8)   comp.
012500     03  WS-Rev-Era          pic 9(4)   comp.
012600     03  WS-Rev-Doe          pic 9(7)   comp.
012700     03  WS-Rev-Yoe          pic 9(4)   comp.
012800     03  WS-Rev-Doy          pic 9(5)   comp.
012900     03  WS-Rev-Mp           pic 9(4)   comp.
013000     03  WS-Rev-Year         pic 9(4)   comp.
013100     03  WS-Rev-Month        pic 9(2)   comp.
013200     03  WS-Rev-Day          pic 9(2)   comp.
013300     03  filler              pic x(4).
013400*
013500 01  WS-Civil-Reverse-X redefines WS-Civil-Reverse
013600                             pic x(30).
013700*
013800 01  WS-Switches.
013900     03  WS-Weekday          pic 9      comp.
014000     03  WS-Sub              pic 99     comp.
014100     03  WS-In-Range         pic x      value "N".
014200         88  WS-Date-In-Range     value "Y".
014250     03  WS-Serial-1         pic 9(8)   comp.
014270     03  WS-Hold-Date        pic 9(8).
014300     03  filler              pic x(4).
014400*
014500 linkage                 section.
014600*======================
014700*
014800 copy "wsrs010if.cob".
014900*
015000 procedure division using RS010-Linkage.
015100*========================================
015200*
015300 aa000-Main                  section.
015400*************************************
015500     evaluate true
015600         when R1-Fn-Weekday
015700              perform bb100-Serial-Of-Date
015800              move WS-Weekday to R1-Weekday
015900         when R1-Fn-Add-Days
016000              perform bb110-Add-Days
016100         when R1-Fn-Rest-Day
016200              perform bb200-Rest-Day-For-Date
016300         when R1-Fn-Available
016400              perform bb300-Is-Member-Available
016500         when R1-Fn-End-Of-Month
016600              perform bb500-End-Of-Month
016650         when R1-Fn-Days-Between
016660              perform bb600-Days-Between
016700         when other
016800              continue
016900     end-evaluate.
017000     goback.
017100*
017200 aa000-Exit.  exit section.
017300*
017400 bb100-Serial-Of-Date        section.
017500*************************************
017600*> Turns R1-Date (ccyymmdd) into a day-serial number (WS-Serial)
017700*and
017800*> the 0=Mon..6=Sun weekday of that day.  Longhand
017900*civil-to-serial,
018000*> the "days_from_civil" algorithm, base 0000-03-01.
018100*WS-Civil-Work is
018200*> shared by every entry point below, so it is blanked through its
018300*> alphanumeric redefine before each fresh breakdown.
018400*>
018500     move      spaces to WS-Civil-Work-X.
018600     move R1-Date (1:4) to WS-Year.
018700     move R1-Date (5:2) to WS-Month.
018800     move R1-Date (7:2) to WS-Day.
018900     perform   bb099-Compute-Serial.
019000*
019100 bb100-Exit.  exit section.
019200*
019300 bb099-Compute-Serial        section.
019400*************************************
019500*> The "days_from_civil" arithmetic itself, working on whatever
019600*> WS-Year/WS-Month/WS-Day already hold.  Factored out of bb100 so
019700*> bb500 (end-of-month) can drive it off a built date too, instead
019800*of
019900*> overwriting the caller's R1-Date to do so.
020000*>
020100     if       WS-Month not > 2
020200              subtract 1 from WS-Year
020300     end-if.
020400     divide    WS-Year by 400 giving WS-Era.
020500     compute   WS-Yoe = WS-Year - (WS-Era * 400).
020600     if        WS-Month > 2
020700               compute WS-Mp = WS-Month - 3
020800     else
020900               compute WS-Mp = WS-Month + 9
021000     end-if.
021100     compute   WS-Doy = ((153 * WS-Mp) + 2) / 5 + WS-Day - 1.
021200     compute   WS-Doe = (WS-Yoe * 365) + (WS-Yoe / 4)
021250                         - (WS-Yoe / 100)
021300                         + WS-Doy.
021400     compute   WS-Serial = (WS-Era * 146097) + WS-Doe.
021500*>
021600*> Serial day zero was a Monday (0000-03-01), so serial mod 7 is
021700*> the
021800*> weekday directly in 0=Mon..6=Sun numbering.
021900*>
022000     divide    WS-Serial by 7 giving WS-Sub remainder WS-Weekday.
022100*
022200 bb099-Exit.  exit section.
022300*
022400 bb110-Add-Days               section.
022500*************************************
022600*> R1-Result-Date = R1-Date + R1-Days (R1-Days may be negative).
022700*>
022800     perform   bb100-Serial-Of-Date.
022900     compute   WS-Serial = WS-Serial + R1-Days.
023000     perform   bb400-Date-Of-Serial.
023100     move      WS-Rev-Year  to R1-Result-Date (1:4).
023200     move      WS-Rev-Month to R1-Result-Date (5:2).
023300     move      WS-Rev-Day   to R1-Result-Date (7:2).
023400*
023500 bb110-Exit.  exit section.
023600*
023700 bb200-Rest-Day-For-Date      section.
023800*************************************
023900*> Mon->Tue, Tue->Wed, Wed->Thu, Thu->Fri, Fri->the following
024000*Monday
024100*> (never Saturday), Sat and Sun grant no rest day.
024200*>
024300     perform   bb100-Serial-Of-Date.
024400     evaluate  WS-Weekday
024500         when 0 thru 3
024600              compute WS-Serial = WS-Serial + 1
024700              perform bb400-Date-Of-Serial
024800              move    WS-Rev-Year  to R1-Result-Date (1:4)
024900              move    WS-Rev-Month to R1-Result-Date (5:2)
025000              move    WS-Rev-Day   to R1-Result-Date (7:2)
025100         when 4
025200              compute WS-Serial = WS-Serial + 3
025300              perform bb400-Date-Of-Serial
025400              move    WS-Rev-Year  to R1-Result-Date (1:4)
025500              move    WS-Rev-Month to R1-Result-Date (5:2)
025600              move    WS-Rev-Day   to R1-Result-Date (7:2)
025700         when other
025800              move    zero to R1-Result-Date
025900     end-evaluate.
026000*
026100 bb200-Exit.  exit section.
026200*
026300 bb300-Is-Member-Available    section.
026400*************************************
026500*> Available iff not in any unavailable range, and (when office
026600*days
026700*> are required) the weekday is flagged Y in R1-Mem-Office-Days.
026800*>
026900     move      "Y" to R1-Available-Flag.
027000     perform   bb100-Serial-Of-Date.
027100     if        not R1-Office-Not-Required
027200               move WS-Weekday to WS-Sub
027300               add 1 to WS-Sub
027400               if R1-Mem-Office-Days (WS-Sub:1) not = "Y"
027500                  move "N" to R1-Available-Flag
027600                  go to bb300-Exit
027700               end-if
027800     end-if.
027900     move      1 to WS-Sub.
028000     perform   bb310-Check-Unavail-Range
028100               varying WS-Sub from 1 by 1
028200               until WS-Sub > R1-Mem-Unavail-Count
028300                  or WS-Sub > 10.
028400*
028500 bb300-Exit.  exit section.
028600*
028700 bb310-Check-Unavail-Range    section.
028800*************************************
028900*> One range test, called out-of-line by bb300's PERFORM VARYING
029000*so
029100*> no inline PERFORM loop is needed.
029200*>
029300     if        R1-Date not < R1-Mem-Unavail-From (WS-Sub)
029400               and R1-Date not > R1-Mem-Unavail-To (WS-Sub)
029500               move "N" to R1-Available-Flag
029600               move 11 to WS-Sub
029700     end-if.
029800*
029900 bb310-Exit.  exit section.
030000*
030100 bb400-Date-Of-Serial          section.
030200*************************************
030300*> Reverses bb100 - turns WS-Serial back into
030400*WS-Rev-Year/Month/Day.
030500*> "civil_from_days", valid for any non-negative serial, which
030600*this
030700*> suite's dates always are.  WS-Civil-Reverse is blanked through
030800*its
030900*> alphanumeric redefine first, same habit as bb100.
031000*>
031100     move      spaces  to WS-Civil-Reverse-X.
031200     move      WS-Serial to WS-Z.
031300     divide    WS-Z by 146097 giving WS-Rev-Era.
031400     compute   WS-Rev-Doe = WS-Z - (WS-Rev-Era * 146097).
031500     compute   WS-Rev-Yoe = (WS-Rev-Doe - (WS-Rev-Doe / 1460)
031600                             + (WS-Rev-Doe / 36524)
031700                             - (WS-Rev-Doe / 146096)) / 365.
031800     compute   WS-Rev-Year = WS-Rev-Yoe + (WS-Rev-Era * 400).
031900     compute   WS-Rev-Doy = WS-Rev-Doe - ((365 * WS-Rev-Yoe)
032000                             + (WS-Rev-Yoe / 4)
032050                             - (WS-Rev-Yoe / 100)).
032100     compute   WS-Rev-Mp = ((5 * WS-Rev-Doy) + 2) / 153.
032200     compute   WS-Rev-Day = WS-Rev-Doy -
032250                             (((153 * WS-Rev-Mp) + 2) / 5)
032300                             + 1.
032400     if        WS-Rev-Mp < 10
032500               compute WS-Rev-Month = WS-Rev-Mp + 3
032600     else
032700               compute WS-Rev-Month = WS-Rev-Mp - 9
032800     end-if.
032900     if        WS-Rev-Month < 3
033000               add 1 to WS-Rev-Year
033100     end-if.
033200*
033300 bb400-Exit.  exit section.
033400*
033500 bb500-End-Of-Month            section.
033600*************************************
033700*> Last calendar day of the month R1-Date falls in.  Built as the
033800*day
033900*> before the 1st of the following month, so leap years look after
034000*> themselves - no separate leap-year test needed here.
034100*>
034200     move R1-Date (1:4) to WS-Year.
034300     move R1-Date (5:2) to WS-Month.
034400     if        WS-Month = 12
034500               add 1 to WS-Year
034600               move 1 to WS-Month
034700     else
034800               add 1 to WS-Month
034900     end-if.
035000     move      1 to WS-Day.
035100     perform   bb099-Compute-Serial.
035200     subtract  1 from WS-Serial.
035300     perform   bb400-Date-Of-Serial.
035400     move      WS-Rev-Year  to R1-Result-Date (1:4).
035500     move      WS-Rev-Month to R1-Result-Date (5:2).
035600     move      WS-Rev-Day   to R1-Result-Date (7:2).
035700*
035800 bb500-Exit.  exit section.
035850*
035900 bb600-Days-Between           section.
035950*************************************
036000*> R1-Days = R1-Date minus R1-Date2, true serial day count - not
036050*> a CCYYMMDD subtraction, which breaks across a month or year
036100*> end.  R1-Date is held and restored around the second call to
036150*> bb100, since bb100 always works off R1-Date.
036200*>
036250     move      R1-Date to WS-Hold-Date.
036300     perform   bb100-Serial-Of-Date.
036350     move      WS-Serial to WS-Serial-1.
036400     move      R1-Date2 to R1-Date.
036450     perform   bb100-Serial-Of-Date.
036500     move      WS-Hold-Date to R1-Date.
036550     compute   R1-Days = WS-Serial-1 - WS-Serial.
036600*
036650 bb600-Exit.  exit section.
035900*
