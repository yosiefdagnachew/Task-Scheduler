000100*******************************************
000200*                                          *
000300*  In-Memory Team Member Table             *
000400*     Loaded once per run by rs900        *
000500*     shared by every scheduler           *
000600*******************************************
000700*
000800* 09/01/87 rdp - Created, one row per RSMEM.DAT record, loaded
000900*                into storage so the schedulers need not re-read
001000*                the member file for every day/task/shift tried.
001100* 21/01/87 rdp - Added trailing filler, missed first time round.
001200*
001300 01  RS-Team-Table.
001400     03  Tm-Members-Used        pic 99      comp.
001500     03  Tm-Member                          occurs 50.
001600         05  Tm-Mem-Id           pic x(10).
001700         05  Tm-Mem-Name         pic x(20).
001800         05  Tm-Mem-Office-Days  pic x(7).
001900         05  Tm-Mem-Unavail-Count
002000                                 pic 9(2).
002100         05  Tm-Mem-Unavail-Ranges          occurs 10.
002200             07  Tm-Mem-Unavail-From
002300                                 pic 9(8).
002400             07  Tm-Mem-Unavail-To
002500                                 pic 9(8).
002600         05  Tm-Mem-Unavail-Ranges-X redefines
002700                 Tm-Mem-Unavail-Ranges
002800                                 pic x(160).
002900     03  filler                  pic x(4).
003000*
