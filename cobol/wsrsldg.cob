000100*******************************************
000200*                                          *
000300*  In-Memory Fairness Ledger Table        *
000400*     One entry per member, holding       *
000500*     a per-task count array              *
000600*******************************************
000700*
000800* 06/01/87 rdp - Created from the employee-history per-category
000900*                array shape, one slot per task instead of per
001000*                QTD/YTD category.
001100* 14/01/87 rdp - Slots-Used/Total-Count added so cc300 in rs020
001200*                doesn't have to rescan the whole table every
001300*                call.
001400* 21/01/87 rdp - Added trailing filler, missed first time round.
001500*
001600 01  RS-Ledger-Table.
001700     03  Ldg-Members-Used       pic 99     comp.
001800     03  Ldg-Member                        occurs 50.
001900         05  Ldg-Member-Id      pic x(10).
002000         05  Ldg-Slots-Used     pic 99     comp.
002100         05  Ldg-Total-Count    pic 9(5)   comp.
002200         05  Ldg-Task-Slot                 occurs 24.
002300             07  Ldg-Task-Id    pic x(20).
002400             07  Ldg-Task-Count pic 9(4)   comp.
002500     03  filler                  pic x(4).
002600*
