000100*****************************************************************
000200*                                                               *
000300*             SysAid Weekly Scheduler (MODE 'B' step 1)         *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs100.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          09/01/87.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1987, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            Weekly maker/checker rota for SysAid
002700*    change
002800*                        control.  Runs FIRST, ahead of rs200, so
002900*                        the
003000*                        ATM scheduler's rest-day/SysAid conflict
003100*                        check has a populated week to look at.
003200*                        One
003300*                        week (Mon-Sat coverage, Sunday uncovered)
003400*                        is
003500*                        handled per pass; a member must be
003600*                        available
003700*                        on every coverage day to be a candidate
003800*                        at
003900*                        all, so the two slots use the ordinary
004000*                        fairness rule with no further exclusions
004100*                        beyond "already picked maker this week".
004200**
004300*    Version.            See Prog-Name in ws.
004400**
004500*    Called modules.     rs010 (date rules), rs020 (fairness
004600*    ledger),
004700*                        rs030 (fairness selection).
004800**
004900*    Error messages used. None - a short-handed week gets a
005000*    WARNING
005100*                        audit line and the run continues.
005200**
005300* Changes:
005400* 09/01/87 rdp - 1.0.00 Created.
005500* 14/09/89 mwb -        Recompiled under the new compiler release
005600* - no logic
005700*                       change, housekeeping only.
005800* 22/06/94 rdp -        Minor tidy-up while tracing an unrelated
005900* rs000 problem -
006000*                       no functional change.
006100* 11/11/98 svc -        Year 2000 compliance review - all date
006200* fields already
006300*                       carry a 4-digit century (CCYY), no change
006400*                       required.
006500* 19/03/02 mwb -        Recompiled for the new production LPAR -
006600* no source
006700*                       change.
006800*
006900 environment             division.
007000*===============================
007100*
007200 configuration section.
007300 special-names.
007400     c01 is top-of-form.
007500*
007600 input-output            section.
007700 file-control.
007800*
007900 data                    division.
008000*===============================
008100*
008200 file section.
008300*
008400 working-storage section.
008500*-----------------------
008600 77  Prog-Name               pic x(15)  value "RS100 (1.0.00)".
008700*
008800*> One week's list of members available on all six coverage days,
008900*> before either slot is picked.
009000*>
009100 01  WS-Week-Cand-Table.
009200     03  WS-Week-Cand-Count    pic 99   comp.
009300     03  WS-Week-Cand                   occurs 50.
009400         05  WS-Week-Cand-Id       pic x(10).
009500     03  WS-Week-Cand-X redefines WS-Week-Cand
009600                                   pic x(500).
009700*
009800 01  WS-Week-Work.
009900     03  WS-Week-Start        pic 9(8).
010000     03  WS-Cov-Date          pic 9(8).
010100     03  WS-Maker-Id          pic x(10).
010200     03  WS-Maker-Name        pic x(20).
010300     03  WS-Checker-Id        pic x(10).
010400     03  WS-Checker-Name      pic x(20).
010500     03  filler               pic x(4).
010600*
010700 01  WS-Subscripts.
010800     03  WS-Sub               pic 99    comp.
010900     03  WS-Day-Sub           pic 9     comp.
011000     03  filler               pic x(4).
011100*
011200 01  WS-Avail-Work.
011300     03  WS-All-Avail         pic x     value "Y".
011400         88  WS-All-Available     value "Y".
011500     03  filler               pic x(4).
011600*
011700 01  WS-Lookup-Work.
011800     03  WS-Lookup-Id         pic x(10).
011900     03  WS-Lookup-Name       pic x(20).
012000     03  WS-Found-Name        pic x     value "N".
012100         88  WS-Name-Found        value "Y".
012200     03  filler               pic x(4).
012300*
012400 copy "wsrs010if.cob".
012500 copy "wsrs020if.cob".
012600 copy "wsrs030if.cob".
012700 copy "wsrsctl.cob".
012800 copy "wsrsteam.cob".
012900 copy "wsrsldg.cob".
013000 copy "wsrsasgn.cob".
013100 copy "wsrsaud.cob".
013200*
013300 linkage                 section.
013400*======================
013500*
013600 01  RS100-Linkage.
013700     03  R1-Return-Code      pic 9.
013800*
013900 procedure division using RS100-Linkage,
014000                           RS-Control-Record,
014100                           RS-Team-Table,
014200                           RS-Ledger-Table,
014300                           RS-Assignment-Table,
014400                           RS-Audit-Table.
014500*==========================================================
014600*
014700 aa000-Main                  section.
014800*************************************
014900     perform   bb900-Back-Up-To-Week-Start.
015000     perform   bb010-Schedule-One-Week
015100               until WS-Week-Start > Ctl-Run-End-Date.
015200     move      zero to R1-Return-Code.
015300*
015400 aa000-Exit.  exit section.
015500*
015600 bb900-Back-Up-To-Week-Start  section.
015700*************************************
015800*> First pass only - backs the run-start date up to the configured
015900*> week-start weekday, same idiom as rs200's bb020.
016000*>
016100     move      1 to R1-Function.
016200     move      Ctl-Run-Start-Date to R1-Date.
016300     call      "rs010" using RS010-Linkage.
016400     compute   R1-Days = Ctl-Sysaid-Week-Start-Day - R1-Weekday.
016500     if        R1-Days > zero
016600               compute R1-Days = R1-Days - 7
016700     end-if.
016800     move      2 to R1-Function.
016900     move      Ctl-Run-Start-Date to R1-Date.
017000     call      "rs010" using RS010-Linkage.
017100     move      R1-Result-Date to WS-Week-Start.
017200*
017300 bb900-Exit.  exit section.
017400*
017500 bb010-Schedule-One-Week      section.
017600*************************************
017700     perform   bb100-Build-Week-Candidates.
017800     if        WS-Week-Cand-Count < 2
017900               move spaces to Aud-Line (Aud-Lines-Used + 1)
018000               string "WARNING Week " WS-Week-Start
018100                      " - fewer than 2 eligible members, skipped"
018200                      delimited by size
018300                      into Aud-Line (Aud-Lines-Used + 1)
018400               if Aud-Lines-Used < 500
018500                  add 1 to Aud-Lines-Used
018600               end-if
018700     else
018800               perform bb200-Select-Maker
018900               perform bb210-Select-Checker
019000               move 1 to WS-Day-Sub
019100               perform bb300-Emit-Coverage-Day
019200                       varying WS-Day-Sub from 1 by 1
019300                       until WS-Day-Sub > 6
019400               perform bb400-Increment-Counters
019500               move spaces to Aud-Line (Aud-Lines-Used + 1)
019600               string "Week " WS-Week-Start " - Assigned "
019650                      WS-Maker-Id
019700                      " (Maker) and " WS-Checker-Id " (Checker)"
019800                      delimited by size
019900                      into Aud-Line (Aud-Lines-Used + 1)
020000               if Aud-Lines-Used < 500
020100                  add 1 to Aud-Lines-Used
020200               end-if
020300     end-if.
020400     move      2 to R1-Function.
020500     move      WS-Week-Start to R1-Date.
020600     move      7 to R1-Days.
020700     call      "rs010" using RS010-Linkage.
020800     move      R1-Result-Date to WS-Week-Start.
020900*
021000 bb010-Exit.  exit section.
021100*
021200 bb100-Build-Week-Candidates  section.
021300*************************************
021400     move      zero to WS-Week-Cand-Count.
021500     move      1 to WS-Sub.
021600     perform   bb110-Test-One-Member
021700               varying WS-Sub from 1 by 1
021800               until WS-Sub > Tm-Members-Used.
021900*
022000 bb100-Exit.  exit section.
022100*
022200 bb110-Test-One-Member        section.
022300*************************************
022400     move      "Y" to WS-All-Avail.
022500     move      1 to WS-Day-Sub.
022600     perform   bb120-Check-Coverage-Day
022700               varying WS-Day-Sub from 1 by 1
022800               until WS-Day-Sub > 6
022900                  or not WS-All-Available.
023000     if        WS-All-Available
023100           and WS-Week-Cand-Count < 50
023200               add 1 to WS-Week-Cand-Count
023300               move Tm-Mem-Id (WS-Sub) to
023400                      WS-Week-Cand-Id (WS-Week-Cand-Count)
023500     end-if.
023600*
023700 bb110-Exit.  exit section.
023800*
023900 bb120-Check-Coverage-Day     section.
024000*************************************
024100*> SysAid eligibility is the FULL availability test (office days
024200*and
024300*> unavailable ranges both count), unlike ATM's
024400*unavailability-only
024500*> rule, so R1-Req-Office-Days is left "Y" here.
024600*>
024700     move      2 to R1-Function.
024800     move      WS-Week-Start to R1-Date.
024900     compute   R1-Days = WS-Day-Sub - 1.
025000     call      "rs010" using RS010-Linkage.
025100     move      R1-Result-Date to WS-Cov-Date.
025200     move      4 to R1-Function.
025300     move      WS-Cov-Date to R1-Date.
025400     move      "Y" to R1-Req-Office-Days.
025500     move      Tm-Mem-Office-Days (WS-Sub) to R1-Mem-Office-Days.
025600     move      Tm-Mem-Unavail-Count (WS-Sub) to
025650               R1-Mem-Unavail-Count.
025700     move      Tm-Mem-Unavail-Ranges-X (WS-Sub) to
025800               R1-Mem-Unavail-Ranges-X.
025900     call      "rs010" using RS010-Linkage.
026000     if        R1-Available-Flag not = "Y"
026100               move "N" to WS-All-Avail
026200     end-if.
026300*
026400 bb120-Exit.  exit section.
026500*
026600 bb200-Select-Maker           section.
026700*************************************
026800     move      WS-Week-Cand-Count to R3-Candidate-Count.
026900     move      "SYSAID_MAKER" to R3-Task-Id.
027000     move      1 to WS-Sub.
027100     perform   bb205-Fill-Maker-Candidate
027200               varying WS-Sub from 1 by 1
027300               until WS-Sub > WS-Week-Cand-Count.
027400     move      WS-Week-Start to R3-Assign-Date.
027500     call      "rs030" using RS030-Linkage.
027600     move      R3-Selected-Id to WS-Maker-Id.
027700     perform   bb500-Audit-Tie-Break.
027800*
027900 bb200-Exit.  exit section.
028000*
028100 bb205-Fill-Maker-Candidate   section.
028200*************************************
028300     move      WS-Week-Cand-Id (WS-Sub) to
028330                      R3-Candidate-Id (WS-Sub).
028400     move      1 to R2-Function.
028500     move      WS-Week-Cand-Id (WS-Sub) to R2-Member-Id.
028600     move      "SYSAID_MAKER" to R2-Task-Id.
028700     call      "rs020" using RS020-Linkage, RS-Ledger-Table.
028800     move      R2-Count to R3-Candidate-Task-Count (WS-Sub).
028900     move      3 to R2-Function.
029000     call      "rs020" using RS020-Linkage, RS-Ledger-Table.
029100     move      R2-Count to R3-Candidate-Total-Count (WS-Sub).
029200*
029300 bb205-Exit.  exit section.
029400*
029500 bb210-Select-Checker         section.
029600*************************************
029700*> Same candidate pool, less the chosen maker, ranked by CHECKER
029800*> counts instead.
029900*>
030000     move      zero to R3-Candidate-Count.
030100     move      1 to WS-Sub.
030200     perform   bb215-Fill-Checker-Candidate
030300               varying WS-Sub from 1 by 1
030400               until WS-Sub > WS-Week-Cand-Count.
030500     move      "SYSAID_CHECKER" to R3-Task-Id.
030600     move      WS-Week-Start to R3-Assign-Date.
030700     call      "rs030" using RS030-Linkage.
030800     move      R3-Selected-Id to WS-Checker-Id.
030900     perform   bb500-Audit-Tie-Break.
031000*
031100 bb210-Exit.  exit section.
031200*
031300 bb215-Fill-Checker-Candidate section.
031400*************************************
031500     if        WS-Week-Cand-Id (WS-Sub) not = WS-Maker-Id
031600               add 1 to R3-Candidate-Count
031700               move WS-Week-Cand-Id (WS-Sub) to
031800                      R3-Candidate-Id (R3-Candidate-Count)
031900               move 1 to R2-Function
032000               move WS-Week-Cand-Id (WS-Sub) to R2-Member-Id
032100               move "SYSAID_CHECKER" to R2-Task-Id
032200               call "rs020" using RS020-Linkage, RS-Ledger-Table
032300               move R2-Count to
032400                      R3-Candidate-Task-Count (R3-Candidate-Count)
032500               move 3 to R2-Function
032600               call "rs020" using RS020-Linkage, RS-Ledger-Table
032700               move R2-Count to
032750                      R3-Candidate-Total-Count
032800                      (R3-Candidate-Count)
032900     end-if.
033000*
033100 bb215-Exit.  exit section.
033200*
033300 bb300-Emit-Coverage-Day      section.
033400*************************************
033500     move      2 to R1-Function.
033600     move      WS-Week-Start to R1-Date.
033700     compute   R1-Days = WS-Day-Sub - 1.
033800     call      "rs010" using RS010-Linkage.
033900     move      R1-Result-Date to WS-Cov-Date.
034000     if        WS-Cov-Date not > Ctl-Run-End-Date
034100               perform bb310-Emit-Maker-Row
034200               perform bb320-Emit-Checker-Row
034300     end-if.
034400*
034500 bb300-Exit.  exit section.
034600*
034700 bb310-Emit-Maker-Row         section.
034800*************************************
034900     move      WS-Maker-Id to WS-Lookup-Id.
035000     perform   bb510-Lookup-Member-Name.
035100     if        Asg-Rows-Used < 500
035200               add 1 to Asg-Rows-Used
035300               move WS-Cov-Date       to Asg-Date (Asg-Rows-Used)
035330               move "SYSAID_MAKER"    to
035360                      Asg-Task-Id (Asg-Rows-Used)
035500               move spaces            to
035600                      Asg-Shift-Label (Asg-Rows-Used)
035700               string "Maker duty (week of " WS-Week-Start ")"
035800                      delimited by size
035900                      into Asg-Shift-Label (Asg-Rows-Used)
036000               move WS-Maker-Id       to
036030                      Asg-Member-Id (Asg-Rows-Used)
036100               move WS-Lookup-Name    to
036200                      Asg-Member-Name (Asg-Rows-Used)
036300               move WS-Week-Start     to
036330                      Asg-Week-Start (Asg-Rows-Used)
036400     end-if.
036500*
036600 bb310-Exit.  exit section.
036700*
036800 bb320-Emit-Checker-Row       section.
036900*************************************
037000     move      WS-Checker-Id to WS-Lookup-Id.
037100     perform   bb510-Lookup-Member-Name.
037200     if        Asg-Rows-Used < 500
037300               add 1 to Asg-Rows-Used
037400               move WS-Cov-Date       to Asg-Date (Asg-Rows-Used)
037430               move "SYSAID_CHECKER"  to
037460                      Asg-Task-Id (Asg-Rows-Used)
037600               move spaces            to
037700                      Asg-Shift-Label (Asg-Rows-Used)
037800               string "Checker duty (week of " WS-Week-Start ")"
037900                      delimited by size
038000                      into Asg-Shift-Label (Asg-Rows-Used)
038100               move WS-Checker-Id     to
038200                      Asg-Member-Id (Asg-Rows-Used)
038300               move WS-Lookup-Name    to
038400                      Asg-Member-Name (Asg-Rows-Used)
038500               move WS-Week-Start     to
038530                      Asg-Week-Start (Asg-Rows-Used)
038600     end-if.
038700*
038800 bb320-Exit.  exit section.
038900*
039000 bb400-Increment-Counters     section.
039100*************************************
039200     move      2 to R2-Function.
039300     move      WS-Maker-Id to R2-Member-Id.
039400     move      "SYSAID_MAKER" to R2-Task-Id.
039500     call      "rs020" using RS020-Linkage, RS-Ledger-Table.
039600     move      2 to R2-Function.
039700     move      WS-Checker-Id to R2-Member-Id.
039800     move      "SYSAID_CHECKER" to R2-Task-Id.
039900     call      "rs020" using RS020-Linkage, RS-Ledger-Table.
040000*
040100 bb400-Exit.  exit section.
040200*
040300 bb500-Audit-Tie-Break        section.
040400*************************************
040500     if        R3-Was-Tied
040600               move spaces to Aud-Line (Aud-Lines-Used + 1)
040700               string "TIE-BREAK " R3-Assign-Date " " R3-Task-Id
040800                      " - " R3-Tied-Count-Out " tied, H="
040900                      R3-Hash-Value " picked " R3-Selected-Id
041000                      delimited by size
041100                      into Aud-Line (Aud-Lines-Used + 1)
041200               if Aud-Lines-Used < 500
041300                  add 1 to Aud-Lines-Used
041400               end-if
041500     end-if.
041600*
041700 bb500-Exit.  exit section.
041800*
041900 bb510-Lookup-Member-Name     section.
042000*************************************
042100     move      "N" to WS-Found-Name.
042200     move      1 to WS-Sub.
042300     perform   bb520-Test-Member-Name
042400               varying WS-Sub from 1 by 1
042500               until WS-Sub > Tm-Members-Used
042600                  or WS-Name-Found.
042700*
042800 bb510-Exit.  exit section.
042900*
043000 bb520-Test-Member-Name       section.
043100*************************************
043200     if        Tm-Mem-Id (WS-Sub) = WS-Lookup-Id
043300               move Tm-Mem-Name (WS-Sub) to WS-Lookup-Name
043400               move "Y" to WS-Found-Name
043500     end-if.
043600*
043700 bb520-Exit.  exit section.
043800*
