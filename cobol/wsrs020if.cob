000100*******************************************
000200*                                          *
000300*  Calling Interface For rs020             *
000400*     (Fairness Ledger)                   *
000500*******************************************
000600*
000700* 08/01/87 rdp - Created, factored out of rs020 itself.
000800*
000900 01  RS020-Linkage.
001000     03  R2-Function         pic 9.
001100         88  R2-Fn-Get-Count     value 1.
001200         88  R2-Fn-Increment     value 2.
001300         88  R2-Fn-Total-Count   value 3.
001400     03  R2-Member-Id        pic x(10).
001500     03  R2-Task-Id          pic x(20).
001600     03  R2-Count            pic 9(4).
001700     03  filler              pic x(4).
001800*
