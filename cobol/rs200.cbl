000100*****************************************************************
000200*                                                               *
000300*              ATM Daily Rota Scheduler (MODE 'B' step 2)       *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs200.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          08/01/87.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1987, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            Built-in ATM monitoring rota.  Runs
002700*    SECOND,
002800*                        after rs100 has placed the week's SysAid
002900*                        maker/checker pair, so the
003000*                        rest-day/SysAid
003100*                        conflict rule below has something to look
003200*                        at.  One shift plan per weekday (Mon-Fri
003300*                        2
003400*                        slots, Sat 4, Sun 3); the Mon-Fri night
003500*                        slot
003600*                        is the "heavy" (B) shift that earns the
003700*                        assignee a rest day and is subject to the
003800*                        cooldown rule.
003900*
004000*                        Eligibility, see SPEC business rules, ATM
004100*                        -
004200*                          1 office-day flag ignored, unavail
004300*                          ranges
004400*                            only;
004500*                          2 rest-day holders excluded from ANY
004600*                          slot;
004700*                          3 B-cooldown excludes recent B holders
004800*                          from
004900*                            a new B slot;
005000*                          4 when the slot grants a rest day,
005100*                          today's
005200*                            SysAid holders of THAT rest day
005300*                            excluded;
005400*                          5 no member takes two ATM slots in one
005500*                          day.
005600**
005700*    Version.            See Prog-Name in ws.
005800**
005900*    Called modules.     rs010 (date rules), rs020 (fairness
006000*    ledger),
006100*                        rs030 (fairness selection).
006200**
006300*    Error messages used. None - an empty slot gets a WARNING
006400*    audit
006500*                        line and the run continues.
006600**
006700* Changes:
006800* 08/01/87 rdp - 1.0.00 Created.
006900* 14/09/89 mwb -        Recompiled under the new compiler release
007000* - no logic
007100*                       change, housekeeping only.
007200* 22/06/94 rdp -        Minor tidy-up while tracing an unrelated
007300* rs000 problem -
007400*                       no functional change.
007500* 11/11/98 svc -        Year 2000 compliance review - all date
007600* fields already
007700*                       carry a 4-digit century (CCYY), no change
007800*                       required.
007900* 19/03/02 mwb -        Recompiled for the new production LPAR -
008000* no source
008100*                       change.
008200*
008300 environment             division.
008400*===============================
008500*
008600 configuration section.
008700 special-names.
008800     c01 is top-of-form.
008900*
009000 input-output            section.
009100 file-control.
009200*
009300 data                    division.
009400*===============================
009500*
009600 file section.
009700*
009800 working-storage section.
009900*-----------------------
010000 77  Prog-Name               pic x(15)  value "RS200 (1.0.00)".
010100*
010200*> One weekday's shift plan, rebuilt fresh each date by
010300*> bb050-Build-Day-Plan from the three fixed tables below.
010400*>
010500 01  WS-Day-Plan.
010600     03  WS-Plan-Slots       pic 9      comp.
010700     03  WS-Plan-Slot                   occurs 4.
010800         05  WS-Plan-Task-Id     pic x(20).
010900         05  WS-Plan-Shift-Label pic x(30).
011000         05  WS-Plan-Grants-Rest pic x.
011100*
011200 01  WS-Weekday-Plans.
011300     03  WS-Mon-Fri-Plan.
011400         05  filler pic x(51) value
011450         "ATM_MORNING         Morning (07:30)               N".
011500         05  filler pic x(51) value
011550         "ATM_MIDNIGHT        Mid/Night (13:00-22:00)       Y".
011600     03  WS-Mon-Fri-Table redefines WS-Mon-Fri-Plan.
011700         05  WS-MF-Slot          occurs 2.
011800             07  WS-MF-Task-Id       pic x(20).
011900             07  WS-MF-Shift-Label   pic x(30).
012000             07  WS-MF-Grants-Rest   pic x.
012100     03  WS-Sat-Plan.
012200         05  filler pic x(51) value
012250         "ATM_MORNING         Morning (07:30)               N".
012300         05  filler pic x(51) value
012350         "ATM_MIDNIGHT        Midday (06:00)                N".
012400         05  filler pic x(51) value
012450         "ATM_MIDNIGHT        Midday (11:00)                N".
012500         05  filler pic x(51) value
012550         "ATM_MIDNIGHT        Night (16:00)                 N".
012600     03  WS-Sat-Table redefines WS-Sat-Plan.
012700         05  WS-Sat-Slot         occurs 4.
012800             07  WS-Sat-Task-Id      pic x(20).
012900             07  WS-Sat-Shift-Label  pic x(30).
013000             07  WS-Sat-Grants-Rest  pic x.
013100     03  WS-Sun-Plan.
013200         05  filler pic x(51) value
013250         "ATM_MORNING         Morning (07:30)               N".
013300         05  filler pic x(51) value
013350         "ATM_MORNING         Morning (09:00)               N".
013400         05  filler pic x(51) value
013450         "ATM_MIDNIGHT        Night (16:00)                 N".
013500     03  WS-Sun-Table redefines WS-Sun-Plan.
013600         05  WS-Sun-Slot         occurs 3.
013700             07  WS-Sun-Task-Id      pic x(20).
013800             07  WS-Sun-Shift-Label  pic x(30).
013900             07  WS-Sun-Grants-Rest  pic x.
014900*
015000*> Today's working data.
015100*>
015200 01  WS-Day-Work.
015300     03  WS-Today            pic 9(8).
015400     03  WS-Weekday          pic 9      comp.
015500     03  WS-Week-Start       pic 9(8).
015600     03  WS-Rest-Date        pic 9(8).
015700     03  WS-Date-Gap         pic s9(5)  comp.
015800     03  filler              pic x(4).
015900*
016000 01  WS-Subscripts.
016100     03  WS-Slot-Sub         pic 9      comp.
016200     03  WS-Sub              pic 99     comp.
016300     03  WS-Sub2             pic 99     comp.
016400     03  filler              pic x(4).
016500*
016600*> Member-ids holding SysAid duty this week, rebuilt once per day
016700*> by bb060-Collect-Sysaid-Week.
016800*>
016900 01  WS-Sysaid-Week-Table.
017000     03  WS-Sysaid-Week-Count pic 99    comp.
017100     03  WS-Sysaid-Week-Id             pic x(10) occurs 10.
017200*
017300*> Member-ids already on an ATM slot today.
017400*>
017500 01  WS-Today-Table.
017600     03  WS-Today-Used        pic 99    comp.
017700     03  WS-Today-Id                    pic x(10) occurs 50.
017800*
017900 01  WS-Match-Work.
018000     03  WS-Match            pic x      value "N".
018100         88  WS-Is-Match          value "Y".
018200     03  filler              pic x(4).
018300*
018400 01  WS-Candidate-Work.
018500     03  WS-Cand-Count        pic 99    comp.
018600*
018700 copy "wsrs010if.cob".
018800 copy "wsrs020if.cob".
018900 copy "wsrs030if.cob".
019000 copy "wsrsctl.cob".
019100 copy "wsrsteam.cob".
019200 copy "wsrsldg.cob".
019300 copy "wsrsasgn.cob".
019400 copy "wsrsaud.cob".
019500*
019600 linkage                 section.
019700*======================
019800*
019900 01  RS200-Linkage.
020000     03  R1-Return-Code      pic 9.
020100*
020200 procedure division using RS200-Linkage,
020300                           RS-Control-Record,
020400                           RS-Team-Table,
020500                           RS-Ledger-Table,
020600                           RS-Assignment-Table,
020700                           RS-Audit-Table.
020800*==========================================================
020900*
021000 aa000-Main                  section.
021100*************************************
021200     move      Ctl-Run-Start-Date to WS-Today.
021300     perform   bb010-Schedule-One-Day
021400               until WS-Today > Ctl-Run-End-Date.
021500     move      zero to R1-Return-Code.
021600*
021700 aa000-Exit.  exit section.
021800*
021900 bb010-Schedule-One-Day       section.
022000*************************************
022100     perform   bb015-Get-Weekday.
022200     perform   bb020-Get-Week-Start.
022300     perform   bb060-Collect-Sysaid-Week.
022400     perform   bb050-Build-Day-Plan.
022500     move      zero to WS-Today-Used.
022600     move      1 to WS-Slot-Sub.
022700     perform   bb100-Schedule-One-Slot
022800               varying WS-Slot-Sub from 1 by 1
022900               until WS-Slot-Sub > WS-Plan-Slots.
023000     move      2 to R1-Function.
023100     move      WS-Today to R1-Date.
023200     move      1 to R1-Days.
023300     call      "rs010" using RS010-Linkage.
023400     move      R1-Result-Date to WS-Today.
023500*
023600 bb010-Exit.  exit section.
023700*
023800 bb015-Get-Weekday            section.
023900*************************************
024000     move      1 to R1-Function.
024100     move      WS-Today to R1-Date.
024200     call      "rs010" using RS010-Linkage.
024300     move      R1-Weekday to WS-Weekday.
024400*
024500 bb015-Exit.  exit section.
024600*
024700 bb020-Get-Week-Start         section.
024800*************************************
024900*> Backs WS-Today up to the configured SysAid week-start weekday.
025000*>
025100     compute   R1-Days = Ctl-Sysaid-Week-Start-Day - WS-Weekday.
025200     if        R1-Days > zero
025300               compute R1-Days = R1-Days - 7
025400     end-if.
025500     move      2 to R1-Function.
025600     move      WS-Today to R1-Date.
025700     call      "rs010" using RS010-Linkage.
025800     move      R1-Result-Date to WS-Week-Start.
025900*
026000 bb020-Exit.  exit section.
026100*
026200 bb050-Build-Day-Plan         section.
026300*************************************
026400     evaluate  true
026500         when  WS-Weekday < 5
026600               move 2 to WS-Plan-Slots
026700               move WS-MF-Task-Id (1)     to WS-Plan-Task-Id (1)
026730               move WS-MF-Shift-Label (1) to
026760                      WS-Plan-Shift-Label (1)
026800               move WS-MF-Grants-Rest (1) to
026830                      WS-Plan-Grants-Rest (1)
027000               move WS-MF-Task-Id (2)     to WS-Plan-Task-Id (2)
027030               move WS-MF-Shift-Label (2) to
027060                      WS-Plan-Shift-Label (2)
027100               move WS-MF-Grants-Rest (2) to
027130                      WS-Plan-Grants-Rest (2)
027300         when  WS-Weekday = 5
027400               move 4 to WS-Plan-Slots
027500               perform bb055-Copy-Sat-Plan
027600                       varying WS-Slot-Sub from 1 by 1
027700                       until WS-Slot-Sub > 4
027800         when  other
027900               move 3 to WS-Plan-Slots
028000               perform bb056-Copy-Sun-Plan
028100                       varying WS-Slot-Sub from 1 by 1
028200                       until WS-Slot-Sub > 3
028300     end-evaluate.
028400*
028500 bb050-Exit.  exit section.
028600*
028700 bb055-Copy-Sat-Plan          section.
028800*************************************
028900     move      WS-Sat-Task-Id (WS-Slot-Sub)     to
029000               WS-Plan-Task-Id (WS-Slot-Sub).
029100     move      WS-Sat-Shift-Label (WS-Slot-Sub) to
029200               WS-Plan-Shift-Label (WS-Slot-Sub).
029300     move      WS-Sat-Grants-Rest (WS-Slot-Sub) to
029400               WS-Plan-Grants-Rest (WS-Slot-Sub).
029500*
029600 bb055-Exit.  exit section.
029700*
029800 bb056-Copy-Sun-Plan          section.
029900*************************************
030000     move      WS-Sun-Task-Id (WS-Slot-Sub)     to
030100               WS-Plan-Task-Id (WS-Slot-Sub).
030200     move      WS-Sun-Shift-Label (WS-Slot-Sub) to
030300               WS-Plan-Shift-Label (WS-Slot-Sub).
030400     move      WS-Sun-Grants-Rest (WS-Slot-Sub) to
030500               WS-Plan-Grants-Rest (WS-Slot-Sub).
030600*
030700 bb056-Exit.  exit section.
030800*
030900 bb060-Collect-Sysaid-Week     section.
031000*************************************
031100*> Scans the assignment table so far for SYSAID_MAKER/CHECKER rows
031200*> dated inside this week - cheap because rs100 always runs first.
031300*>
031400     move      zero to WS-Sysaid-Week-Count.
031500     move      1 to WS-Sub.
031600     perform   bb065-Test-Assignment-Row
031700               varying WS-Sub from 1 by 1
031800               until WS-Sub > Asg-Rows-Used.
031900*
032000 bb060-Exit.  exit section.
032100*
032200 bb065-Test-Assignment-Row     section.
032300*************************************
032400     if        (Asg-Task-Id (WS-Sub) = "SYSAID_MAKER" or
032500                Asg-Task-Id (WS-Sub) = "SYSAID_CHECKER")
032600           and Asg-Week-Start (WS-Sub) = WS-Week-Start
032700               if WS-Sysaid-Week-Count < 10
032800                  add 1 to WS-Sysaid-Week-Count
032900                  move Asg-Member-Id (WS-Sub) to
033000                       WS-Sysaid-Week-Id (WS-Sysaid-Week-Count)
033100               end-if
033200     end-if.
033300*
033400 bb065-Exit.  exit section.
033500*
033600 bb100-Schedule-One-Slot       section.
033700*************************************
033800     perform   bb110-Build-Candidate-List.
033900     if        WS-Cand-Count = zero
034000               move spaces to Aud-Line (Aud-Lines-Used + 1)
034100               string "WARNING " WS-Today
034200                      " - no eligible member for "
034300                      WS-Plan-Task-Id (WS-Slot-Sub)
034400                      delimited by size
034500                      into Aud-Line (Aud-Lines-Used + 1)
034600               if Aud-Lines-Used < 500
034700                  add 1 to Aud-Lines-Used
034800               end-if
034900               go to bb100-Exit
035000     end-if.
035100     move      WS-Cand-Count to R3-Candidate-Count.
035200     move      WS-Today to R3-Assign-Date.
035300     move      WS-Plan-Task-Id (WS-Slot-Sub) to R3-Task-Id.
035400     call      "rs030" using RS030-Linkage.
035500     if        Asg-Rows-Used < 500
035600               add 1 to Asg-Rows-Used
035700               move WS-Today             to
035730                      Asg-Date (Asg-Rows-Used)
035800               move WS-Plan-Task-Id (WS-Slot-Sub)
035900                      to Asg-Task-Id (Asg-Rows-Used)
036000               move WS-Plan-Shift-Label (WS-Slot-Sub)
036100                      to Asg-Shift-Label (Asg-Rows-Used)
036200               move R3-Selected-Id to
036300                      Asg-Member-Id (Asg-Rows-Used)
036400               move zero to Asg-Week-Start (Asg-Rows-Used)
036500     end-if.
036600     perform   bb170-Set-Member-Name.
036700     if        WS-Today-Used < 50
036800               add 1 to WS-Today-Used
036900               move R3-Selected-Id to
037000                      WS-Today-Id (WS-Today-Used)
037100     end-if.
037200     if        R3-Was-Tied
037300               move spaces to Aud-Line (Aud-Lines-Used + 1)
037400               string "TIE-BREAK " WS-Today " " R3-Task-Id
037500                      " - " R3-Tied-Count-Out " tied, H="
037600                      R3-Hash-Value " picked " R3-Selected-Id
037700                      delimited by size
037800                      into Aud-Line (Aud-Lines-Used + 1)
037900               if Aud-Lines-Used < 500
038000                  add 1 to Aud-Lines-Used
038100               end-if
038200     end-if.
038210*>
038220*> When this slot grants a compensating rest day, the audit trail
038230*> has to show it alongside the assignment, not just the ledger -
038240*> that is what the auditors actually ask for when a B-shift gets
038250*> questioned.
038260*>
038270     move      spaces to Aud-Line (Aud-Lines-Used + 1).
038280     if        WS-Plan-Grants-Rest (WS-Slot-Sub) = "Y"
038290               move WS-Today to R1-Date
038300               move 3 to R1-Function
038310               call "rs010" using RS010-Linkage
038320               move R1-Result-Date to WS-Rest-Date
038330               string WS-Today " " R3-Task-Id " - Assigned "
038340                      R3-Selected-Id " rest day " WS-Rest-Date
038350                      delimited by size
038360                      into Aud-Line (Aud-Lines-Used + 1)
038370     else
038400     string    WS-Today " " R3-Task-Id " - Assigned "
038450               R3-Selected-Id
038500               delimited by size
038600               into Aud-Line (Aud-Lines-Used + 1)
038650     end-if.
038700     if        Aud-Lines-Used < 500
038800               add 1 to Aud-Lines-Used
038900     end-if.
039000     move      2 to R2-Function.
039100     move      R3-Selected-Id to R2-Member-Id.
039200     move      WS-Plan-Task-Id (WS-Slot-Sub) to R2-Task-Id.
039300     call      "rs020" using RS020-Linkage, RS-Ledger-Table.
039400*
039500 bb100-Exit.  exit section.
039600*
039700 bb110-Build-Candidate-List    section.
039800*************************************
039900     move      zero to WS-Cand-Count.
040000     move      1 to WS-Sub.
040100     perform   bb120-Test-One-Member
040200               varying WS-Sub from 1 by 1
040300               until WS-Sub > Tm-Members-Used.
040400*
040500 bb110-Exit.  exit section.
040600*
040700 bb120-Test-One-Member         section.
040800*************************************
040900*> Rule 1 - unavailability only, office days ignored for ATM.
041000*>
041100     move      "N" to R1-Req-Office-Days.
041200     move      WS-Today to R1-Date.
041300     move      4 to R1-Function.
041400     move      Tm-Mem-Office-Days (WS-Sub) to R1-Mem-Office-Days.
041500     move      Tm-Mem-Unavail-Count (WS-Sub) to
041600               R1-Mem-Unavail-Count.
041700     move      Tm-Mem-Unavail-Ranges-X (WS-Sub) to
041800               R1-Mem-Unavail-Ranges-X.
041900     call      "rs010" using RS010-Linkage.
042000     if        R1-Available-Flag not = "Y"
042100               go to bb120-Exit
042200     end-if.
042300*>
042400*> Rule 5 - not already on an ATM slot today.
042500*>
042600     move      "N" to WS-Match.
042700     move      1 to WS-Sub2.
042800     perform   bb130-Test-Today-Id
042900               varying WS-Sub2 from 1 by 1
043000               until WS-Sub2 > WS-Today-Used
043100                  or WS-Is-Match.
043200     if        WS-Is-Match
043300               go to bb120-Exit
043400     end-if.
043500*>
043600*> Rule 2/3 - rest-day and B-cooldown, scanned against this
043700*> member's own prior assignments in the table built so far.
043800*>
043900     if        Ctl-Rest-Rule-Enabled = "Y"
044000               move "N" to WS-Match
044100               move 1 to WS-Sub2
044200               perform bb140-Test-Prior-Assignment
044300                       varying WS-Sub2 from 1 by 1
044400                       until WS-Sub2 > Asg-Rows-Used
044500                          or WS-Is-Match
044600               if WS-Is-Match
044700                  go to bb120-Exit
044800               end-if
044900     end-if.
045000*>
045100*> Rule 4 - rest-day/SysAid conflict.
045200*>
045300     if        WS-Plan-Grants-Rest (WS-Slot-Sub) = "Y"
045400               perform bb150-Rest-Day-For-Slot
045500               move "N" to WS-Match
045600               move 1 to WS-Sub2
045700               perform bb160-Test-Sysaid-Conflict
045800                       varying WS-Sub2 from 1 by 1
045900                       until WS-Sub2 > WS-Sysaid-Week-Count
046000                          or WS-Is-Match
046100               if WS-Is-Match
046200                  go to bb120-Exit
046300               end-if
046400     end-if.
046500*>
046600*> Eligible - add to candidate list with its current ledger
046700*counts.
046800*>
046900     if        WS-Cand-Count < 50
047000               add 1 to WS-Cand-Count
047100               move Tm-Mem-Id (WS-Sub) to
047200                      R3-Candidate-Id (WS-Cand-Count)
047300               move 1 to R2-Function
047400               move Tm-Mem-Id (WS-Sub) to R2-Member-Id
047500               move WS-Plan-Task-Id (WS-Slot-Sub) to R2-Task-Id
047600               call "rs020" using RS020-Linkage, RS-Ledger-Table
047700               move R2-Count to
047800                      R3-Candidate-Task-Count (WS-Cand-Count)
047900               move 3 to R2-Function
048000               call "rs020" using RS020-Linkage, RS-Ledger-Table
048100               move R2-Count to
048200                      R3-Candidate-Total-Count (WS-Cand-Count)
048300     end-if.
048400*
048500 bb120-Exit.  exit section.
048600*
048700 bb130-Test-Today-Id           section.
048800*************************************
048900     if        WS-Today-Id (WS-Sub2) = Tm-Mem-Id (WS-Sub)
049000               move "Y" to WS-Match
049100     end-if.
049200*
049300 bb130-Exit.  exit section.
049400*
049500 bb140-Test-Prior-Assignment   section.
049600*************************************
049700*> Excludes Tm-Mem-Id(WS-Sub) when it held a B shift whose rest
049800*day
049900*> falls today, or a B shift inside the cooldown window of today.
050000*>
050100     if        Asg-Member-Id (WS-Sub2) = Tm-Mem-Id (WS-Sub)
050200           and Asg-Task-Id (WS-Sub2) = "ATM_MIDNIGHT"
050300               move Asg-Date (WS-Sub2) to R1-Date
050400               move 3 to R1-Function
050500               call "rs010" using RS010-Linkage
050600               if R1-Result-Date = WS-Today
050700                  move "Y" to WS-Match
050800               end-if
050900               if not WS-Is-Match
051000                  and WS-Plan-Task-Id (WS-Slot-Sub) = "ATM_MIDNIGH
051050-                    "T"
051100                  move WS-Today to R1-Date
051150                  move Asg-Date (WS-Sub2) to R1-Date2
051200                  move 6 to R1-Function
051250                  call "rs010" using RS010-Linkage
051300                  move R1-Days to WS-Date-Gap
051350                  if WS-Date-Gap not > Ctl-B-Cooldown-Days
051400                     move "Y" to WS-Match
051450                  end-if
051500               end-if
051600     end-if.
051700*
051800 bb140-Exit.  exit section.
051900*
052000 bb150-Rest-Day-For-Slot       section.
052100*************************************
052200     move      WS-Today to R1-Date.
052300     move      3 to R1-Function.
052400     call      "rs010" using RS010-Linkage.
052500     move      R1-Result-Date to WS-Rest-Date.
052600*
052700 bb150-Exit.  exit section.
052800*
052900 bb160-Test-Sysaid-Conflict    section.
053000*************************************
053100     if        WS-Sysaid-Week-Id (WS-Sub2) = Tm-Mem-Id (WS-Sub)
053200               move "Y" to WS-Match
053300     end-if.
053400*
053500 bb160-Exit.  exit section.
053600*
053700 bb170-Set-Member-Name         section.
053800*************************************
053900*> Looks the chosen member's name up in the team table for the
054000*> assignment row just written.
054100*>
054200     move      "N" to WS-Match.
054300     move      1 to WS-Sub2.
054400     perform   bb175-Test-Member-Name
054500               varying WS-Sub2 from 1 by 1
054600               until WS-Sub2 > Tm-Members-Used
054700                  or WS-Is-Match.
054800*
054900 bb170-Exit.  exit section.
055000*
055100 bb175-Test-Member-Name        section.
055200*************************************
055300     if        Tm-Mem-Id (WS-Sub2) = R3-Selected-Id
055400               move Tm-Mem-Name (WS-Sub2) to
055500                      Asg-Member-Name (Asg-Rows-Used)
055600               move "Y" to WS-Match
055700     end-if.
055800*
055900 bb175-Exit.  exit section.
056000*
