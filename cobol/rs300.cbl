000100*****************************************************************
000200*                                                               *
000300*               Dynamic Task Scheduler (MODE 'T')                *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs300.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          10/01/87.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1987, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            Schedules every task carried in
002700*    RS-Task-Table,
002800*                        dispatching on its recurrence code -
002900*                        daily
003000*                        (aa100), weekly (aa200) or monthly
003100*                        (aa300).
003200*                        CALLed from rs000 when Ctl-Mode = 'T'.
003300*                        Shares
003400*                        the same fairness ledger and tie-break
003500*                        rule
003600*                        as the built-in schedulers, via
003700*                        rs020/rs030,
003800*                        keyed on the task's own name instead of
003900*                        one
004000*                        of the four fixed built-in task-ids.
004100**
004200*    Version.            See Prog-Name in ws.
004300**
004400*    Called modules.     rs010 (date rules), rs020 (ledger), rs030
004500*                        (fairness pick).
004600**
004700*    Error messages used. None - a task with no eligible member
004800*    for a
004900*                        date/shift just gets a WARNING audit line
005000*                        and
005100*                        is skipped; the run does not abend.
005200**
005300* Changes:
005400* 10/01/87 rdp - 1.0.00 Created.
005500* 14/09/89 mwb -        Recompiled under the new compiler release
005600* - no logic
005700*                       change, housekeeping only.
005800* 22/06/94 rdp -        Minor tidy-up while tracing an unrelated
005900* rs000 problem -
006000*                       no functional change.
006100* 11/11/98 svc -        Year 2000 compliance review - all date
006200* fields already
006300*                       carry a 4-digit century (CCYY), no change
006400*                       required.
006500* 19/03/02 mwb -        Recompiled for the new production LPAR -
006600* no source
006700*                       change.
006800*
006900 environment             division.
007000*===============================
007100*
007200 configuration section.
007300 special-names.
007400     c01 is top-of-form.
007500*
007600 input-output            section.
007700 file-control.
007800*
007900 data                    division.
008000*===============================
008100*
008200 file section.
008300*
008400 working-storage section.
008500*-----------------------
008600 77  Prog-Name               pic x(15)  value "RS300 (1.0.00)".
008700*
008800 01  WS-Task-Work.
008900     03  WS-Task-Sub         pic 99     comp.
009000     03  WS-Shift-Sub        pic 9      comp.
009100     03  WS-Role-Sub         pic 9      comp.
009200     03  filler              pic x(4).
009300*
009400 01  WS-Date-Work.
009500     03  WS-Today            pic 9(8).
009600     03  WS-Range-Start      pic 9(8).
009700     03  WS-Range-End        pic 9(8).
009800     03  WS-Rest-Date        pic 9(8).
009900     03  WS-Week-Start       pic 9(8).
010000     03  WS-Cov-Date         pic 9(8).
010100     03  WS-Mon-Date         pic 9(8).
010200     03  WS-Mon-Eom          pic 9(8).
010300     03  WS-Mon-Weekday      pic 9      comp.
010400     03  WS-Eom-Day          pic 99     comp.
010500     03  WS-Cov-Sub          pic 9      comp.
010600     03  WS-Cov-Days         pic 9      comp.
010700     03  filler              pic x(4).
010800*
010900 01  WS-Candidate-Work.
011000     03  WS-Cand-Count       pic 99     comp.
011100     03  WS-Cand-Id          pic x(10)  occurs 50.
011200     03  WS-Cand-Id-X redefines WS-Cand-Id
011300                             pic x(500).
011400     03  filler              pic x(4).
011500*
011600 01  WS-Picked-Work.
011700     03  WS-Picked-Count     pic 99     comp.
011800     03  WS-Picked-Id        pic x(10)  occurs 50.
011900     03  filler              pic x(4).
012000*
012100 01  WS-Avail-Work.
012200     03  WS-All-Avail        pic x      value "N".
012300         88  WS-All-Available    value "Y".
012400     03  WS-Already-Picked   pic x      value "N".
012500         88  WS-Is-Already-Picked  value "Y".
012600     03  filler              pic x(4).
012700*
012800 01  WS-Lookup-Work.
012900     03  WS-Lookup-Id        pic x(10).
013000     03  WS-Lookup-Name      pic x(30).
013100     03  WS-Found-Name       pic x      value "N".
013200         88  WS-Name-Found        value "Y".
013300     03  filler              pic x(4).
013400*
013500 01  WS-Best-Work.
013600     03  WS-Best-Sub         pic 99     comp.
013700     03  WS-Best-Key1        pic s9(4)  comp.
013800     03  WS-Best-Key2        pic 9(5)   comp.
013900     03  WS-Best-Key3        pic 9(5)   comp.
014000     03  WS-Cand-Key1        pic s9(4)  comp.
014100     03  WS-Cand-Key2        pic 9(5)   comp.
014200     03  WS-Cand-Key3        pic 9(5)   comp.
014300     03  filler              pic x(4).
014400*
014500 01  WS-Subscripts.
014600     03  WS-Sub              pic 99     comp.
014700     03  WS-Sub2              pic 99     comp.
014800     03  WS-Asg-Sub           pic 999    comp.
014900     03  WS-Mon-Cand-Sub      pic 99     comp.
015000     03  filler              pic x(4).
015100*
015200 01  WS-Target-Work.
015300     03  WS-Slots            pic 9(5)   comp.
015400     03  WS-Base             pic 9(3)   comp.
015500     03  WS-Extra             pic 99     comp.
015600     03  WS-Rank-Left        pic 99     comp.
015700     03  WS-Rank-Right        pic 99     comp.
015800     03  WS-Rank-Prev        pic 99     comp.
015900     03  WS-Rank-Swap        pic 9(5)   comp.
016000     03  WS-Rank-Swap-Idx     pic 99     comp.
016100     03  filler              pic x(4).
016200*
016300 copy "wsrs010if.cob".
016400 copy "wsrs020if.cob".
016500 copy "wsrs030if.cob".
016600 copy "wsrsctl.cob".
016700 copy "wsrsteam.cob".
016800 copy "wsrstask.cob".
016900 copy "wsrsldg.cob".
017000 copy "wsrsasgn.cob".
017100 copy "wsrsaud.cob".
017200 copy "wsrsmon.cob".
017300*
017400 linkage                 section.
017500*======================
017600*
017700 01  RS300-Linkage.
017800     03  R1-Return-Code      pic 9.
017900*
018000 procedure division using RS300-Linkage, RS-Control-Record,
018050     RS-Team-Table, RS-Task-Table, RS-Ledger-Table,
018100     RS-Assignment-Table,
018200     RS-Audit-Table.
018300*============================================================
018400*
018500 aa000-Main                  section.
018600*************************************
018700     move      Ctl-Run-Start-Date to WS-Range-Start.
018800     move      Ctl-Run-End-Date   to WS-Range-End.
018900     move      1 to WS-Task-Sub.
019000     perform   bb000-Schedule-One-Task
019100               varying WS-Task-Sub from 1 by 1
019200               until WS-Task-Sub > Tk-Tasks-Used.
019300     move      zero to R1-Return-Code.
019400     goback.
019500*
019600 aa000-Exit.  exit section.
019700*
019800 bb000-Schedule-One-Task     section.
019900*************************************
020000     evaluate  true
020100         when  Tk-Recur-Daily (WS-Task-Sub)
020200               perform aa100-Schedule-Daily-Task
020300         when  Tk-Recur-Weekly (WS-Task-Sub)
020400               perform aa200-Schedule-Weekly-Task
020500         when  Tk-Recur-Monthly (WS-Task-Sub)
020600               perform aa300-Schedule-Monthly-Task
020700         when  other
020800               continue
020900     end-evaluate.
021000*
021100 bb000-Exit.  exit section.
021200*
021300*****************************************************************
021400*              Daily dynamic tasks                              *
021500*****************************************************************
021600*
021700 aa100-Schedule-Daily-Task   section.
021800*************************************
021900     move      WS-Range-Start to WS-Today.
022000     perform   bb100-Schedule-Daily-One-Day
022100               until WS-Today > WS-Range-End.
022200*
022300 aa100-Exit.  exit section.
022400*
022500 bb100-Schedule-Daily-One-Day section.
022600*************************************
022700     move      1 to WS-Shift-Sub.
022800     perform   bb110-Schedule-Daily-Shift
022900               varying WS-Shift-Sub from 1 by 1
022950               until WS-Shift-Sub >
022980               Tk-Tsk-Shift-Count (WS-Task-Sub).
023100     move      R1-Fn-Add-Days to R1-Function.
023200     move      WS-Today to R1-Date.
023300     move      1 to R1-Days.
023400     call      "rs010" using RS010-Linkage.
023500     move      R1-Result-Date to WS-Today.
023600*
023700 bb100-Exit.  exit section.
023800*
023900 bb110-Schedule-Daily-Shift   section.
024000*************************************
024100     move      zero to WS-Cand-Count.
024200     move      1 to WS-Sub.
024300     perform   cc100-Test-Daily-Candidate
024400               varying WS-Sub from 1 by 1
024500               until WS-Sub > Tm-Members-Used.
024600     if        WS-Cand-Count = zero
024700               move spaces to Aud-Line (Aud-Lines-Used + 1)
024800               string "WARNING - no eligible member for "
024900                      Tk-Tsk-Id (WS-Task-Sub) " on "
025000                      WS-Today " shift "
025100                      Tk-Shift-Label (WS-Task-Sub WS-Shift-Sub)
025200                      delimited by size
025300                      into Aud-Line (Aud-Lines-Used + 1)
025400               end-string
025500               add 1 to Aud-Lines-Used
025600     else
025700               perform dd100-Select-Daily-Member
025800     end-if.
025900*
026000 bb110-Exit.  exit section.
026100*
026200 cc100-Test-Daily-Candidate   section.
026300*************************************
026400     move      "Y" to R1-Req-Office-Days.
026500     if        Tk-Tsk-Req-Office-Days (WS-Task-Sub) = "N"
026600               move "N" to R1-Req-Office-Days
026700     end-if.
026800     move      Tm-Mem-Office-Days (WS-Sub) to R1-Mem-Office-Days.
026900     move      Tm-Mem-Unavail-Count (WS-Sub) to
026950                                        R1-Mem-Unavail-Count.
027000     move      Tm-Mem-Unavail-Ranges-X (WS-Sub)
027100                                  to R1-Mem-Unavail-Ranges-X.
027200     move      WS-Today to R1-Date.
027300     move      R1-Fn-Available to R1-Function.
027400     call      "rs010" using RS010-Linkage.
027500     if        R1-Available-Flag not = "Y"
027600               go to cc100-Exit
027700     end-if.
027800     if        Tk-Shift-Req-Rest (WS-Task-Sub WS-Shift-Sub) = "Y"
027900               perform dd200-Test-Prior-Same-Task
028000               if WS-All-Available not = "Y"
028100                  go to cc100-Exit
028200               end-if
028300     end-if.
028400     perform   dd300-Test-Assigned-Today.
028500     if        WS-Already-Picked = "Y"
028600               go to cc100-Exit
028700     end-if.
028800     add       1 to WS-Cand-Count.
028900     move      Tm-Mem-Id (WS-Sub) to WS-Cand-Id (WS-Cand-Count).
029000*
029100 cc100-Exit.  exit section.
029200*
029300 dd200-Test-Prior-Same-Task   section.
029400*************************************
029500*> True (WS-All-Avail = Y) unless an earlier assignment of this
029600*same
029700*> task to this member earned a rest day that falls today.
029800*>
029900     move      "Y" to WS-All-Avail.
030000     move      1 to WS-Asg-Sub.
030100     perform   ee200-Test-One-Prior-Row
030200               varying WS-Asg-Sub from 1 by 1
030300               until WS-Asg-Sub > Asg-Rows-Used.
030400*
030500 dd200-Exit.  exit section.
030600*
030700 ee200-Test-One-Prior-Row     section.
030800*************************************
030900     if        Asg-Task-Id (WS-Asg-Sub) = Tk-Tsk-Id (WS-Task-Sub)
031000               and Asg-Member-Id (WS-Asg-Sub) = Tm-Mem-Id (WS-Sub)
031100               and Asg-Date (WS-Asg-Sub) < WS-Today
031200               move R1-Fn-Rest-Day to R1-Function
031300               move Asg-Date (WS-Asg-Sub) to R1-Date
031400               call "rs010" using RS010-Linkage
031500               if R1-Result-Date = WS-Today
031600                  move "N" to WS-All-Avail
031700                  move Asg-Rows-Used to WS-Asg-Sub
031800                  add 1 to WS-Asg-Sub
031900               end-if
032000     end-if.
032100*
032200 ee200-Exit.  exit section.
032300*
032400 dd300-Test-Assigned-Today    section.
032500*************************************
032600     move      "N" to WS-Already-Picked.
032700     move      1 to WS-Asg-Sub.
032800     perform   ee300-Test-One-Today-Row
032900               varying WS-Asg-Sub from 1 by 1
033000               until WS-Asg-Sub > Asg-Rows-Used
033100                  or WS-Already-Picked = "Y".
033200*
033300 dd300-Exit.  exit section.
033400*
033500 ee300-Test-One-Today-Row     section.
033600*************************************
033700     if        Asg-Date (WS-Asg-Sub) = WS-Today
033800               and Asg-Member-Id (WS-Asg-Sub) = Tm-Mem-Id (WS-Sub)
033900               move "Y" to WS-Already-Picked
034000     end-if.
034100*
034200 ee300-Exit.  exit section.
034300*
034400 dd100-Select-Daily-Member    section.
034500*************************************
034600     move      WS-Cand-Count to R3-Candidate-Count.
034700     move      1 to WS-Sub.
034800     perform   ee100-Fill-Daily-Candidate
034900               varying WS-Sub from 1 by 1
035000               until WS-Sub > WS-Cand-Count.
035100     move      WS-Today to R3-Assign-Date.
035200     move      Tk-Tsk-Id (WS-Task-Sub) to R3-Task-Id.
035300     call      "rs030" using RS030-Linkage.
035400     move      R3-Selected-Id to
035450               Asg-Member-Id (Asg-Rows-Used + 1).
035500     move      WS-Today to Asg-Date (Asg-Rows-Used + 1).
035550     move      Tk-Tsk-Id (WS-Task-Sub) to
035580            Asg-Task-Id (Asg-Rows-Used + 1).
035700     move      zero to Asg-Week-Start (Asg-Rows-Used + 1).
035800     move      spaces to Asg-Shift-Label (Asg-Rows-Used + 1).
035900     string    Tk-Tsk-Name (WS-Task-Sub) " - "
036000               Tk-Shift-Label (WS-Task-Sub WS-Shift-Sub)
036100               delimited by size
036200               into Asg-Shift-Label (Asg-Rows-Used + 1)
036300     end-string.
036400     move      R3-Selected-Id to WS-Lookup-Id.
036500     perform   ee400-Lookup-Member-Name.
036550     move      WS-Lookup-Name to
036580            Asg-Member-Name (Asg-Rows-Used + 1).
036700     add       1 to Asg-Rows-Used.
036800     move      R2-Fn-Increment to R2-Function.
036900     move      R3-Selected-Id to R2-Member-Id.
037000     move      Tk-Tsk-Id (WS-Task-Sub) to R2-Task-Id.
037100     call      "rs020" using RS020-Linkage.
037200     if        R3-Was-Tied
037300               move spaces to Aud-Line (Aud-Lines-Used + 1)
037400               string "TIE-BREAK - " Tk-Tsk-Id (WS-Task-Sub) " on
037450-                    " "
037500                      WS-Today " - " R3-Tied-Count-Out
037600                      " tied, hash " R3-Hash-Value " picked "
037700                      R3-Selected-Id
037800                      delimited by size
037900                      into Aud-Line (Aud-Lines-Used + 1)
038000               end-string
038100               add 1 to Aud-Lines-Used
038200     end-if.
038300     move      spaces to Aud-Line (Aud-Lines-Used + 1).
038400     string    WS-Today " " Tk-Tsk-Id (WS-Task-Sub)
038500               " - Assigned " R3-Selected-Id
038600               delimited by size
038700               into Aud-Line (Aud-Lines-Used + 1)
038800     end-string.
038900     add       1 to Aud-Lines-Used.
039000*
039100 dd100-Exit.  exit section.
039200*
039300 ee100-Fill-Daily-Candidate   section.
039400*************************************
039500     move      WS-Cand-Id (WS-Sub) to R3-Candidate-Id (WS-Sub).
039600     move      R2-Fn-Get-Count to R2-Function.
039700     move      WS-Cand-Id (WS-Sub) to R2-Member-Id.
039800     move      Tk-Tsk-Id (WS-Task-Sub) to R2-Task-Id.
039900     call      "rs020" using RS020-Linkage.
040000     move      R2-Count to R3-Candidate-Task-Count (WS-Sub).
040100     move      R2-Fn-Total-Count to R2-Function.
040200     call      "rs020" using RS020-Linkage.
040300     move      R2-Count to R3-Candidate-Total-Count (WS-Sub).
040400*
040500 ee100-Exit.  exit section.
040600*
040700 ee400-Lookup-Member-Name     section.
040800*************************************
040900     move      spaces to WS-Lookup-Name.
041000     move      "N" to WS-Found-Name.
041100     move      1 to WS-Sub2.
041200     perform   ff400-Test-One-Member-Name
041300               varying WS-Sub2 from 1 by 1
041400               until WS-Sub2 > Tm-Members-Used
041500                  or WS-Name-Found.
041600*
041700 ee400-Exit.  exit section.
041800*
041900 ff400-Test-One-Member-Name   section.
042000*************************************
042100     if        Tm-Mem-Id (WS-Sub2) = WS-Lookup-Id
042200               move Tm-Mem-Name (WS-Sub2) to WS-Lookup-Name
042300               move "Y" to WS-Found-Name
042400     end-if.
042500*
042600 ff400-Exit.  exit section.
042700*
042800*****************************************************************
042900*              Weekly dynamic tasks                              *
043000*****************************************************************
043100*
043200 aa200-Schedule-Weekly-Task   section.
043300*************************************
043400     move      WS-Range-Start to WS-Week-Start.
043500     perform   bb900-Back-Up-Week-Start.
043600     perform   bb200-Schedule-One-Week
043700               until WS-Week-Start > WS-Range-End.
043800*
043900 aa200-Exit.  exit section.
044000*
044100 bb900-Back-Up-Week-Start     section.
044200*************************************
044300     move      R1-Fn-Weekday to R1-Function.
044400     move      WS-Week-Start to R1-Date.
044500     call      "rs010" using RS010-Linkage.
044600     perform   cc900-Back-One-Day
044650               until R1-Weekday =
044680               Tk-Tsk-Week-Start-Day (WS-Task-Sub).
044800*
044900 bb900-Exit.  exit section.
045000*
045100 cc900-Back-One-Day           section.
045200*************************************
045300     move      R1-Fn-Add-Days to R1-Function.
045400     move      WS-Week-Start to R1-Date.
045500     move      -1 to R1-Days.
045600     call      "rs010" using RS010-Linkage.
045700     move      R1-Result-Date to WS-Week-Start.
045800     move      R1-Fn-Weekday to R1-Function.
045900     move      WS-Week-Start to R1-Date.
046000     call      "rs010" using RS010-Linkage.
046100*
046200 cc900-Exit.  exit section.
046300*
046400 bb200-Schedule-One-Week      section.
046500*************************************
046600     move      6 to WS-Cov-Days.
046700     if        Tk-Tsk-Exclude-Sunday (WS-Task-Sub) = "N"
046800               move 7 to WS-Cov-Days
046900     end-if.
047000     perform   cc200-Build-Week-Candidates.
047100     if        WS-Cand-Count < Tk-Tsk-Required-Count (WS-Task-Sub)
047200               move spaces to Aud-Line (Aud-Lines-Used + 1)
047300               string "WARNING - not enough eligible members for "
047350                      Tk-Tsk-Id (WS-Task-Sub) " week of "
047400                      WS-Week-Start
047500                      delimited by size
047600                      into Aud-Line (Aud-Lines-Used + 1)
047700               end-string
047800               add 1 to Aud-Lines-Used
047900     else
048000               perform dd230-Pick-Week-Members
048100               perform dd250-Emit-Week-Coverage
048200               move spaces to Aud-Line (Aud-Lines-Used + 1)
048300               string "Week " WS-Week-Start " - Assigned "
048400                      WS-Picked-Count " members to "
048500                      Tk-Tsk-Id (WS-Task-Sub)
048600                      delimited by size
048700                      into Aud-Line (Aud-Lines-Used + 1)
048800               end-string
048900               add 1 to Aud-Lines-Used
049000     end-if.
049100     move      R1-Fn-Add-Days to R1-Function.
049200     move      WS-Week-Start to R1-Date.
049300     move      7 to R1-Days.
049400     call      "rs010" using RS010-Linkage.
049500     move      R1-Result-Date to WS-Week-Start.
049600*
049700 bb200-Exit.  exit section.
049800*
049900 cc200-Build-Week-Candidates  section.
050000*************************************
050100     move      zero to WS-Cand-Count.
050200     move      1 to WS-Sub.
050300     perform   dd210-Test-One-Week-Candidate
050400               varying WS-Sub from 1 by 1
050500               until WS-Sub > Tm-Members-Used.
050600*
050700 cc200-Exit.  exit section.
050800*
050900 dd210-Test-One-Week-Candidate section.
051000*************************************
051100     move      "Y" to WS-All-Avail.
051200     move      1 to WS-Cov-Sub.
051300     perform   ee210-Test-One-Coverage-Day
051400               varying WS-Cov-Sub from 1 by 1
051500               until WS-Cov-Sub > WS-Cov-Days
051600                  or WS-All-Avail not = "Y".
051700     if        WS-All-Avail = "Y"
051800               perform ee220-Test-Prior-Week-Assignment
051900     end-if.
052000     if        WS-All-Avail = "Y"
052100               add 1 to WS-Cand-Count
052150               move Tm-Mem-Id (WS-Sub) to
052180                  WS-Cand-Id (WS-Cand-Count)
052300     end-if.
052400*
052500 dd210-Exit.  exit section.
052600*
052700 ee210-Test-One-Coverage-Day  section.
052800*************************************
052900     move      R1-Fn-Add-Days to R1-Function.
053000     move      WS-Week-Start to R1-Date.
053100     compute   R1-Days = WS-Cov-Sub - 1.
053200     call      "rs010" using RS010-Linkage.
053300     move      "Y" to R1-Req-Office-Days.
053400     if        Tk-Tsk-Req-Office-Days (WS-Task-Sub) = "N"
053500               move "N" to R1-Req-Office-Days
053600     end-if.
053700     move      R1-Result-Date to R1-Date.
053800     move      Tm-Mem-Office-Days (WS-Sub) to R1-Mem-Office-Days.
053900     move      Tm-Mem-Unavail-Count (WS-Sub) to
053950                                        R1-Mem-Unavail-Count.
054000     move      Tm-Mem-Unavail-Ranges-X (WS-Sub)
054100                                  to R1-Mem-Unavail-Ranges-X.
054200     move      R1-Fn-Available to R1-Function.
054300     call      "rs010" using RS010-Linkage.
054400     if        R1-Available-Flag not = "Y"
054500               move "N" to WS-All-Avail
054600     end-if.
054700*
054800 ee210-Exit.  exit section.
054900*
055000 ee220-Test-Prior-Week-Assignment section.
055100*************************************
055200     move      1 to WS-Asg-Sub.
055300     perform   ff220-Test-One-Prior-Week-Row
055400               varying WS-Asg-Sub from 1 by 1
055500               until WS-Asg-Sub > Asg-Rows-Used
055600                  or WS-All-Avail not = "Y".
055700*
055800 ee220-Exit.  exit section.
055900*
056000 ff220-Test-One-Prior-Week-Row section.
056100*************************************
056200     if        Asg-Task-Id (WS-Asg-Sub) = Tk-Tsk-Id (WS-Task-Sub)
056300               and Asg-Member-Id (WS-Asg-Sub) = Tm-Mem-Id (WS-Sub)
056400               and Asg-Date (WS-Asg-Sub) < WS-Week-Start
056500               move R1-Fn-Rest-Day to R1-Function
056600               move Asg-Date (WS-Asg-Sub) to R1-Date
056700               call "rs010" using RS010-Linkage
056800               if R1-Result-Date not < WS-Week-Start
056900                  move R1-Result-Date to WS-Rest-Date
057000                  perform gg220-Test-Rest-In-Coverage
057100               end-if
057200     end-if.
057300*
057400 ff220-Exit.  exit section.
057500*
057600 gg220-Test-Rest-In-Coverage  section.
057700*************************************
057800     move      R1-Fn-Add-Days to R1-Function.
057900     move      WS-Week-Start to R1-Date.
058000     compute   R1-Days = WS-Cov-Days - 1.
058100     call      "rs010" using RS010-Linkage.
058200     if        WS-Rest-Date not < WS-Week-Start
058300               and WS-Rest-Date not > R1-Result-Date
058400               move "N" to WS-All-Avail
058500     end-if.
058600*
058700 gg220-Exit.  exit section.
058800*
058900 dd230-Pick-Week-Members      section.
059000*************************************
059100     move      zero to WS-Picked-Count.
059200     perform   ee230-Pick-One-Week-Member
059300               Tk-Tsk-Required-Count (WS-Task-Sub) times.
059400*
059500 dd230-Exit.  exit section.
059600*
059700 ee230-Pick-One-Week-Member   section.
059800*************************************
059900     perform   ff200-Build-Remaining-Candidates.
060000     move      WS-Week-Start to R3-Assign-Date.
060100     move      Tk-Tsk-Id (WS-Task-Sub) to R3-Task-Id.
060200     call      "rs030" using RS030-Linkage.
060300     if        R3-Was-Tied
060400               move spaces to Aud-Line (Aud-Lines-Used + 1)
060500               string "TIE-BREAK - " Tk-Tsk-Id (WS-Task-Sub) " wee
060550-                    "k of "
060600                      WS-Week-Start " - " R3-Tied-Count-Out
060700                      " tied, hash " R3-Hash-Value " picked "
060800                      R3-Selected-Id
060900                      delimited by size
061000                      into Aud-Line (Aud-Lines-Used + 1)
061100               end-string
061200               add 1 to Aud-Lines-Used
061300     end-if.
061400     add       1 to WS-Picked-Count.
061500     move      R3-Selected-Id to WS-Picked-Id (WS-Picked-Count).
061600     move      R2-Fn-Increment to R2-Function.
061700     move      R3-Selected-Id to R2-Member-Id.
061800     move      Tk-Tsk-Id (WS-Task-Sub) to R2-Task-Id.
061900     call      "rs020" using RS020-Linkage.
062000*
062100 ee230-Exit.  exit section.
062200*
062300 ff200-Build-Remaining-Candidates section.
062400*************************************
062500     move      zero to R3-Candidate-Count.
062600     move      1 to WS-Sub.
062700     perform   gg200-Fill-One-Remaining
062800               varying WS-Sub from 1 by 1
062900               until WS-Sub > WS-Cand-Count.
063000*
063100 ff200-Exit.  exit section.
063200*
063300 gg200-Fill-One-Remaining     section.
063400*************************************
063500     move      "N" to WS-Already-Picked.
063600     if        WS-Picked-Count > zero
063700               move 1 to WS-Sub2
063800               perform hh200-Test-Already-Picked
063900                       varying WS-Sub2 from 1 by 1
064000                       until WS-Sub2 > WS-Picked-Count
064100                          or WS-Is-Already-Picked
064200     end-if.
064300     if        WS-Already-Picked not = "Y"
064400               add 1 to R3-Candidate-Count
064500               move WS-Cand-Id (WS-Sub)
064600                         to R3-Candidate-Id (R3-Candidate-Count)
064700               move R2-Fn-Get-Count to R2-Function
064800               move WS-Cand-Id (WS-Sub) to R2-Member-Id
064900               move Tk-Tsk-Id (WS-Task-Sub) to R2-Task-Id
065000               call "rs020" using RS020-Linkage
065050               move R2-Count to
065080                  R3-Candidate-Task-Count (R3-Candidate-Count)
065200               move R2-Fn-Total-Count to R2-Function
065300               call "rs020" using RS020-Linkage
065350               move R2-Count to
065380                  R3-Candidate-Total-Count (R3-Candidate-Count)
065500     end-if.
065600*
065700 gg200-Exit.  exit section.
065800*
065900 hh200-Test-Already-Picked    section.
066000*************************************
066100     if        WS-Picked-Id (WS-Sub2) = WS-Cand-Id (WS-Sub)
066200               move "Y" to WS-Already-Picked
066300     end-if.
066400*
066500 hh200-Exit.  exit section.
066600*
066700 dd250-Emit-Week-Coverage     section.
066800*************************************
066900     move      1 to WS-Cov-Sub.
067000     perform   ee250-Emit-One-Coverage-Day
067100               varying WS-Cov-Sub from 1 by 1
067200               until WS-Cov-Sub > WS-Cov-Days.
067300*
067400 dd250-Exit.  exit section.
067500*
067600 ee250-Emit-One-Coverage-Day  section.
067700*************************************
067800     move      R1-Fn-Add-Days to R1-Function.
067900     move      WS-Week-Start to R1-Date.
068000     compute   R1-Days = WS-Cov-Sub - 1.
068100     call      "rs010" using RS010-Linkage.
068200     move      R1-Result-Date to WS-Cov-Date.
068300     if        WS-Cov-Date not > WS-Range-End
068400               move 1 to WS-Role-Sub
068500               perform ff250-Emit-One-Role
068600                       varying WS-Role-Sub from 1 by 1
068700                       until WS-Role-Sub > WS-Picked-Count
068800     end-if.
068900*
069000 ee250-Exit.  exit section.
069100*
069200 ff250-Emit-One-Role          section.
069300*************************************
069400     move      WS-Picked-Id (WS-Role-Sub)
069500                                 to Asg-Member-Id
069550                                    (Asg-Rows-Used + 1).
069600     move      WS-Cov-Date to Asg-Date (Asg-Rows-Used + 1).
069650     move      Tk-Tsk-Id (WS-Task-Sub) to
069680            Asg-Task-Id (Asg-Rows-Used + 1).
069800     move      WS-Week-Start to
069850               Asg-Week-Start (Asg-Rows-Used + 1).
069900     move      spaces to Asg-Shift-Label (Asg-Rows-Used + 1).
070000     if        Tk-Tsk-Role-Label (WS-Task-Sub WS-Role-Sub) = space
070100               string Tk-Tsk-Name (WS-Task-Sub) " - Role "
070200                      WS-Role-Sub
070300                      delimited by size
070400                      into Asg-Shift-Label (Asg-Rows-Used + 1)
070500               end-string
070600     else
070700               string Tk-Tsk-Name (WS-Task-Sub) " - "
070800                      Tk-Tsk-Role-Label (WS-Task-Sub WS-Role-Sub)
070900                      delimited by size
071000                      into Asg-Shift-Label (Asg-Rows-Used + 1)
071100               end-string
071200     end-if.
071300     move      WS-Picked-Id (WS-Role-Sub) to WS-Lookup-Id.
071400     perform   ee400-Lookup-Member-Name.
071450     move      WS-Lookup-Name to
071480            Asg-Member-Name (Asg-Rows-Used + 1).
071600     add       1 to Asg-Rows-Used.
071700*
071800 ff250-Exit.  exit section.
071900*
072000*****************************************************************
072100*              Monthly dynamic tasks                             *
072200*****************************************************************
072300*
072400 aa300-Schedule-Monthly-Task  section.
072500*************************************
072600     perform   bb300-Build-Candidate-Dates.
072700     if        WS-Mon-Cand-Count = zero
072800               go to aa300-Exit
072900     end-if.
073000     perform   bb350-Compute-Targets.
073100     move      1 to WS-Mon-Cand-Sub.
073200     perform   bb400-Schedule-One-Candidate-Date
073300               varying WS-Mon-Cand-Sub from 1 by 1
073400               until WS-Mon-Cand-Sub > WS-Mon-Cand-Count.
073500*
073600 aa300-Exit.  exit section.
073700*
073800 bb300-Build-Candidate-Dates  section.
073900*************************************
074000*> One candidate a month, from the task's DAY-OF-MONTH (or its
074100*last
074200*> day, when EOM-FLAG is Y), weekend-adjusted away from Sat/Sun,
074300*in
074400*> range, deduped.
074500*>
074600     move      zero to WS-Mon-Cand-Count.
074700     move      WS-Range-Start to WS-Mon-Date.
074800     move      1 to WS-Mon-Date (7:2).
074900     perform   cc300-Build-One-Month-Candidate
075000               until WS-Mon-Date > WS-Range-End.
075100*
075200 bb300-Exit.  exit section.
075300*
075400 cc300-Build-One-Month-Candidate section.
075500*************************************
075600     move      R1-Fn-End-Of-Month to R1-Function.
075700     move      WS-Mon-Date to R1-Date.
075800     call      "rs010" using RS010-Linkage.
075900     move      R1-Result-Date to WS-Mon-Eom.
076000     if        Tk-Tsk-Eom-Flag (WS-Task-Sub) = "Y"
076100               move WS-Mon-Eom to WS-Mon-Date
076200               perform dd320-Adjust-And-Store
076300     else
076400               move WS-Mon-Eom (7:2) to WS-Eom-Day
076450               if Tk-Tsk-Day-Of-Month (WS-Task-Sub)
076480                        not > WS-Eom-Day
076600                  move WS-Mon-Date (1:4) to R1-Result-Date (1:4)
076700                  move WS-Mon-Date (5:2) to R1-Result-Date (5:2)
076800                  move Tk-Tsk-Day-Of-Month (WS-Task-Sub)
076900                                        to R1-Result-Date (7:2)
077000                  move R1-Result-Date to WS-Mon-Date
077100                  perform dd320-Adjust-And-Store
077200               end-if
077300     end-if.
077400*> step to the first of next month
077500     move      WS-Mon-Eom to R1-Date.
077600     move      R1-Fn-Add-Days to R1-Function.
077700     move      1 to R1-Days.
077800     call      "rs010" using RS010-Linkage.
077900     move      R1-Result-Date to WS-Mon-Date.
078000*
078100 cc300-Exit.  exit section.
078200*
078300 dd320-Adjust-And-Store       section.
078400*************************************
078500     move      R1-Fn-Weekday to R1-Function.
078600     move      WS-Mon-Date to R1-Date.
078700     call      "rs010" using RS010-Linkage.
078800     move      R1-Weekday to WS-Mon-Weekday.
078900     evaluate  WS-Mon-Weekday
079000         when  5
079100               perform ee320-Adjust-Saturday
079200         when  6
079300               perform ee330-Adjust-Sunday
079400         when  other
079500               perform ff300-Store-If-In-Range
079600     end-evaluate.
079700*
079800 dd320-Exit.  exit section.
079900*
080000 ee320-Adjust-Saturday        section.
080100*************************************
080200     move      R1-Fn-Add-Days to R1-Function.
080300     move      WS-Mon-Date to R1-Date.
080400     move      -1 to R1-Days.
080500     call      "rs010" using RS010-Linkage.
080600     if        R1-Result-Date not < WS-Range-Start
080700               move spaces to Aud-Line (Aud-Lines-Used + 1)
080800               string "Adjusted monthly candidate " WS-Mon-Date
080900                      " -> " R1-Result-Date
081000                      delimited by size
081100                      into Aud-Line (Aud-Lines-Used + 1)
081200               end-string
081300               add 1 to Aud-Lines-Used
081400               move R1-Result-Date to WS-Mon-Date
081500               perform ff300-Store-If-In-Range
081600     else
081700               move R1-Fn-Add-Days to R1-Function
081800               move WS-Mon-Date to R1-Date
081900               move 2 to R1-Days
082000               call "rs010" using RS010-Linkage
082100               if R1-Result-Date not > WS-Range-End
082200                  move spaces to Aud-Line (Aud-Lines-Used + 1)
082300                  string "Adjusted monthly candidate " WS-Mon-Date
082400                         " -> " R1-Result-Date
082500                         delimited by size
082600                         into Aud-Line (Aud-Lines-Used + 1)
082700                  end-string
082800                  add 1 to Aud-Lines-Used
082900                  move R1-Result-Date to WS-Mon-Date
083000                  perform ff300-Store-If-In-Range
083100               end-if
083200     end-if.
083300*
083400 ee320-Exit.  exit section.
083500*
083600 ee330-Adjust-Sunday          section.
083700*************************************
083800     move      R1-Fn-Add-Days to R1-Function.
083900     move      WS-Mon-Date to R1-Date.
084000     move      1 to R1-Days.
084100     call      "rs010" using RS010-Linkage.
084200     if        R1-Result-Date not > WS-Range-End
084300               move spaces to Aud-Line (Aud-Lines-Used + 1)
084400               string "Adjusted monthly candidate " WS-Mon-Date
084500                      " -> " R1-Result-Date
084600                      delimited by size
084700                      into Aud-Line (Aud-Lines-Used + 1)
084800               end-string
084900               add 1 to Aud-Lines-Used
085000               move R1-Result-Date to WS-Mon-Date
085100               perform ff300-Store-If-In-Range
085200     else
085300               move R1-Fn-Add-Days to R1-Function
085400               move WS-Mon-Date to R1-Date
085500               move -2 to R1-Days
085600               call "rs010" using RS010-Linkage
085700               if R1-Result-Date not < WS-Range-Start
085800                  move spaces to Aud-Line (Aud-Lines-Used + 1)
085900                  string "Adjusted monthly candidate " WS-Mon-Date
086000                         " -> " R1-Result-Date
086100                         delimited by size
086200                         into Aud-Line (Aud-Lines-Used + 1)
086300                  end-string
086400                  add 1 to Aud-Lines-Used
086500                  move R1-Result-Date to WS-Mon-Date
086600                  perform ff300-Store-If-In-Range
086700               end-if
086800     end-if.
086900*
087000 ee310-Exit.  exit section.
087100*
087200 ff300-Store-If-In-Range      section.
087300*************************************
087400     if        WS-Mon-Date not < WS-Range-Start
087500               and WS-Mon-Date not > WS-Range-End
087600               move "N" to WS-Already-Picked
087700               move 1 to WS-Sub2
087800               perform gg300-Test-Dup-Date
087900                       varying WS-Sub2 from 1 by 1
088000                       until WS-Sub2 > WS-Mon-Cand-Count
088100                          or WS-Is-Already-Picked
088200               if WS-Already-Picked not = "Y"
088300                  add 1 to WS-Mon-Cand-Count
088400                  move WS-Mon-Date to
088450                     WS-Mon-Cand-Date (WS-Mon-Cand-Count)
088500               end-if
088600     end-if.
088700*
088800 ff300-Exit.  exit section.
088900*
089000 gg300-Test-Dup-Date          section.
089100*************************************
089200     if        WS-Mon-Cand-Date (WS-Sub2) = WS-Mon-Date
089300               move "Y" to WS-Already-Picked
089400     end-if.
089500*
089600 gg300-Exit.  exit section.
089700*
089800 bb350-Compute-Targets        section.
089900*************************************
090000*> Base/extra split of (candidate dates * shift count) across the
090100*> whole team, ranked ascending by each member's current dynamic
090200*> fairness count on this task - lowest counts get the +1 slot.
090300*>
090400     compute   WS-Slots = WS-Mon-Cand-Count * Tk-Tsk-Shift-Count
090500                           (WS-Task-Sub).
090600     divide    WS-Slots by Tm-Members-Used
090700               giving WS-Base remainder WS-Extra.
090800     move      1 to WS-Sub.
090900     perform   cc350-Fetch-One-Member-Count
091000               varying WS-Sub from 1 by 1
091100               until WS-Sub > Tm-Members-Used.
091200     move      1 to WS-Rank-Left.
091300     perform   cc360-Rank-By-Count
091400               varying WS-Rank-Left from 1 by 1
091500               until WS-Rank-Left > Tm-Members-Used.
091600     if        WS-Extra > zero
091700               move 1 to WS-Sub
091800               perform cc370-Apply-One-Extra-Target
091900                       varying WS-Sub from 1 by 1
092000                       until WS-Sub > WS-Extra
092100     end-if.
092200*
092300 bb350-Exit.  exit section.
092400*
092500 cc350-Fetch-One-Member-Count section.
092600*************************************
092700     move      WS-Base to WS-Mon-Tgt-Count (WS-Sub).
092800     move      zero to WS-Mon-Tgt-Run-Count (WS-Sub).
092900     move      R2-Fn-Get-Count to R2-Function.
093000     move      Tm-Mem-Id (WS-Sub) to R2-Member-Id.
093100     move      Tk-Tsk-Id (WS-Task-Sub) to R2-Task-Id.
093200     call      "rs020" using RS020-Linkage.
093300     move      R2-Count to WS-Mon-Rank-Count (WS-Sub).
093400     move      WS-Sub to WS-Mon-Rank-Idx (WS-Sub).
093500*
093600 cc350-Exit.  exit section.
093700*
093800 cc360-Rank-By-Count          section.
093900*************************************
094000*> Bubble pass, same stable ascending sort idiom used in rs030 -
094100*the
094200*> first WS-Extra entries after sorting get the extra slot.
094300*>
094400     move      1 to WS-Rank-Right.
094500     perform   dd360-Compare-One-Pair
094600               varying WS-Rank-Right from Tm-Members-Used by -1
094700               until WS-Rank-Right <= WS-Rank-Left.
094800*
094900 cc360-Exit.  exit section.
095000*
095100 dd360-Compare-One-Pair       section.
095200*************************************
095300     compute   WS-Rank-Prev = WS-Rank-Right - 1.
095400     if        WS-Rank-Prev >= 1
095500               and WS-Mon-Rank-Count (WS-Rank-Right)
095600                       < WS-Mon-Rank-Count (WS-Rank-Prev)
095650               move WS-Mon-Rank-Count (WS-Rank-Right) to
095680                      WS-Rank-Swap
095800               move WS-Mon-Rank-Count (WS-Rank-Prev)
095900                          to WS-Mon-Rank-Count (WS-Rank-Right)
095950               move WS-Rank-Swap      to
095980                      WS-Mon-Rank-Count (WS-Rank-Prev)
096050               move WS-Mon-Rank-Idx (WS-Rank-Right) to
096080                      WS-Rank-Swap-Idx
096200               move WS-Mon-Rank-Idx (WS-Rank-Prev)
096300                          to WS-Mon-Rank-Idx (WS-Rank-Right)
096350               move WS-Rank-Swap-Idx to
096380                      WS-Mon-Rank-Idx (WS-Rank-Prev)
096500     end-if.
096600*
096700 dd360-Exit.  exit section.
096800*
096900 cc370-Apply-One-Extra-Target section.
097000*************************************
097100     compute   WS-Mon-Tgt-Count (WS-Mon-Rank-Idx (WS-Sub))
097200                     = WS-Base + 1.
097300*
097400 cc370-Exit.  exit section.
097500*
097600 bb400-Schedule-One-Candidate-Date section.
097700*************************************
097800     move      WS-Mon-Cand-Date (WS-Mon-Cand-Sub) to WS-Mon-Date.
097900     move      1 to WS-Shift-Sub.
098000     perform   cc400-Schedule-One-Mon-Shift
098100               varying WS-Shift-Sub from 1 by 1
098200               until WS-Shift-Sub >
098250                     Tk-Tsk-Shift-Count (WS-Task-Sub).
098300*
098400 bb400-Exit.  exit section.
098500*
098600 cc400-Schedule-One-Mon-Shift section.
098700*************************************
098800     move      zero to WS-Best-Sub.
098900     move      1 to WS-Sub2.
099000     perform   dd400-Test-One-Mon-Candidate
099100               varying WS-Sub2 from 1 by 1
099200               until WS-Sub2 > Tm-Members-Used.
099300     if        WS-Best-Sub = zero
099400               move spaces to Aud-Line (Aud-Lines-Used + 1)
099500               string "WARNING - no eligible member for "
099600                      Tk-Tsk-Id (WS-Task-Sub) " on " WS-Mon-Date
099700                      delimited by size
099800                      into Aud-Line (Aud-Lines-Used + 1)
099900               end-string
100000               add 1 to Aud-Lines-Used
100100     else
100200               perform dd410-Assign-Best-Mon-Candidate
100300     end-if.
100400*
100500 cc400-Exit.  exit section.
100600*
100700 dd400-Test-One-Mon-Candidate section.
100800*************************************
100900     move      "Y" to R1-Req-Office-Days.
101000     if        Tk-Tsk-Req-Office-Days (WS-Task-Sub) = "N"
101100               move "N" to R1-Req-Office-Days
101200     end-if.
101300     move      Tm-Mem-Office-Days (WS-Sub2) to R1-Mem-Office-Days.
101400     move      Tm-Mem-Unavail-Count (WS-Sub2) to
101450                                        R1-Mem-Unavail-Count.
101500     move      Tm-Mem-Unavail-Ranges-X (WS-Sub2)
101600                                  to R1-Mem-Unavail-Ranges-X.
101700     move      WS-Mon-Date to R1-Date.
101800     move      R1-Fn-Available to R1-Function.
101900     call      "rs010" using RS010-Linkage.
102000     if        R1-Available-Flag not = "Y"
102100               go to dd400-Exit
102200     end-if.
102300     if        Tk-Shift-Req-Rest (WS-Task-Sub WS-Shift-Sub) = "Y"
102400               move WS-Sub2 to WS-Sub
102500               move WS-Mon-Date to WS-Today
102600               perform dd200-Test-Prior-Same-Task
102700               if WS-All-Available not = "Y"
102800                  go to dd400-Exit
102900               end-if
103000     end-if.
103100     move      WS-Sub2 to WS-Sub.
103200     move      WS-Mon-Date to WS-Today.
103300     perform   dd300-Test-Assigned-Today.
103400     if        WS-Already-Picked = "Y"
103500               go to dd400-Exit
103600     end-if.
103700     compute   WS-Cand-Key1 = WS-Mon-Tgt-Run-Count (WS-Sub2)
103800                               - WS-Mon-Tgt-Count (WS-Sub2).
103900     move      R2-Fn-Get-Count to R2-Function.
104000     move      Tm-Mem-Id (WS-Sub2) to R2-Member-Id.
104100     move      Tk-Tsk-Id (WS-Task-Sub) to R2-Task-Id.
104200     call      "rs020" using RS020-Linkage.
104300     move      R2-Count to WS-Cand-Key2.
104400     move      R2-Fn-Total-Count to R2-Function.
104500     call      "rs020" using RS020-Linkage.
104600     move      R2-Count to WS-Cand-Key3.
104700     if        WS-Best-Sub = zero
104800               or WS-Cand-Key1 < WS-Best-Key1
104900               or (WS-Cand-Key1 = WS-Best-Key1
105000                   and WS-Cand-Key2 < WS-Best-Key2)
105100               or (WS-Cand-Key1 = WS-Best-Key1
105200                   and WS-Cand-Key2 = WS-Best-Key2
105300                   and WS-Cand-Key3 < WS-Best-Key3)
105400               move WS-Sub2 to WS-Best-Sub
105500               move WS-Cand-Key1 to WS-Best-Key1
105600               move WS-Cand-Key2 to WS-Best-Key2
105700               move WS-Cand-Key3 to WS-Best-Key3
105800     end-if.
105900*
106000 dd400-Exit.  exit section.
106100*
106200 dd410-Assign-Best-Mon-Candidate section.
106300*************************************
106400     move      Tm-Mem-Id (WS-Best-Sub) to Asg-Member-Id
106500                                           (Asg-Rows-Used + 1).
106600     move      WS-Mon-Date to Asg-Date (Asg-Rows-Used + 1).
106700     move      Tk-Tsk-Id (WS-Task-Sub) to
106750                     Asg-Task-Id (Asg-Rows-Used + 1).
106800     move      zero to Asg-Week-Start (Asg-Rows-Used + 1).
106900     move      spaces to Asg-Shift-Label (Asg-Rows-Used + 1).
107000     string    Tk-Tsk-Name (WS-Task-Sub) " - "
107100               Tk-Shift-Label (WS-Task-Sub WS-Shift-Sub)
107200               delimited by size
107300               into Asg-Shift-Label (Asg-Rows-Used + 1)
107400     end-string.
107500     move      Tm-Mem-Name (WS-Best-Sub) to Asg-Member-Name
107600                                             (Asg-Rows-Used + 1).
107700     add       1 to Asg-Rows-Used.
107800     add       1 to WS-Mon-Tgt-Run-Count (WS-Best-Sub).
107900     move      R2-Fn-Increment to R2-Function.
108000     move      Tm-Mem-Id (WS-Best-Sub) to R2-Member-Id.
108100     move      Tk-Tsk-Id (WS-Task-Sub) to R2-Task-Id.
108200     call      "rs020" using RS020-Linkage.
108300     move      spaces to Aud-Line (Aud-Lines-Used + 1).
108400     string    WS-Mon-Date " " Tk-Tsk-Id (WS-Task-Sub)
108500               " - Assigned " Tm-Mem-Id (WS-Best-Sub)
108600               delimited by size
108700               into Aud-Line (Aud-Lines-Used + 1)
108800     end-string.
108900     add       1 to Aud-Lines-Used.
109000*
109100 dd410-Exit.  exit section.
109200*
