000100*******************************************
000200*                                          *
000300*  In-Memory Assignment Table              *
000400*     Accumulates every assignment made   *
000500*     this run, written out by rs700      *
000600*******************************************
000700*
000800* 10/01/87 rdp - Created, shared by rs100/rs200/rs300 (who add
000900* rows)
001000*                and rs700 (who sorts and writes them).
001100* 21/01/87 rdp - Added trailing filler, missed first time round.
001200*
001300 01  RS-Assignment-Table.
001400     03  Asg-Rows-Used           pic 9(3)   comp.
001500     03  Asg-Row                            occurs 500.
001600         05  Asg-Date            pic 9(8).
001700         05  Asg-Task-Id         pic x(20).
001800         05  Asg-Shift-Label     pic x(30).
001900         05  Asg-Member-Id       pic x(10).
002000         05  Asg-Member-Name     pic x(20).
002100         05  Asg-Week-Start      pic 9(8).
002200     03  filler                  pic x(4).
002300*
