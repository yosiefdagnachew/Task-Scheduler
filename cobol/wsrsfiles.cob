000100*******************************************
000200*                                          *
000300*  System File-Name Table                 *
000400*     One row per file this suite knows   *
000500*     about - same occurs+REDEFINES       *
000600*     habit as the old wsnames.cob        *
000700*******************************************
000800*
000900* 21/01/91 rdp - Created.  Unlike wsnames.cob this table is not
001000* wired
001100*                into dynamic ASSIGN - every program still SELECTs
001200*                its
001300*                own files by literal name, the same as
001400*                rs900/rs600 -
001500*                it exists so rs000's start-of-run banner can
001600*                display
001700*                the file set a given mode will touch without
001800*                every
001900*                program having to carry its own copy of the list.
002000*
002100 01  RS-File-Defs.
002200     03  rs-file-defs-a.
002300         05  Rsf-File-01     pic x(8)  value "RSCTL".
002400         05  Rsf-File-02     pic x(8)  value "RSMEM".
002500         05  Rsf-File-03     pic x(8)  value "RSTSK".
002600         05  Rsf-File-04     pic x(8)  value "RSFAI".
002700         05  Rsf-File-05     pic x(8)  value "RSHIS".
002800         05  Rsf-File-06     pic x(8)  value "RSASN".
002900         05  Rsf-File-07     pic x(8)  value "RSAUD".
003000         05  Rsf-File-08     pic x(8)  value "RSRPT".
003100     03  filler redefines rs-file-defs-a.
003200         05  Rsf-File-Name   pic x(8)  occurs 8.
003300     03  Rsf-File-Count      pic 9(2)  comp value 8.
003400     03  filler              pic x(4).
003500*
