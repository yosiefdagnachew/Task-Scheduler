000100*******************************************
000200*                                          *
000300*  Fairness Tracking Report Work Areas    *
000400*     rs800 - member/task grid, built    *
000500*     from RS-Ledger-Table each run      *
000600*******************************************
000700*
000800* 21/01/91 rdp - Created.  Eight printed task columns is the cap -
000900*                built-in mode only ever uses four, dynamic mode
001000*                is
001100*                warned (RS808) if the task file defines more than
001200*                eight and the rest are left off the grid.
001300*
001400 01  RS-Report-Work.
001500     03  Rpt-Columns-Used        pic 9(2)   comp.
001600     03  Rpt-Column                         occurs 8.
001700         05  Rpt-Col-Header      pic x(12).
001800         05  Rpt-Col-Task-Id     pic x(20).
001900     03  Rpt-Member-Name         pic x(20).
002000     03  Rpt-Col-Count                      occurs 8.
002100         05  Rpt-Col-Value       pic 9(4)   comp.
002200     03  Rpt-Row-Total           pic 9(5)   comp.
002300     03  filler                  pic x(4).
002400*
