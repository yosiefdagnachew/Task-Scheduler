000100*******************************************
000200*                                          *
000300*  Monthly-Task Working Tables, rs300      *
000400*******************************************
000500*
000600* 20/01/87 rdp - Created.  Holds one month's worth of scratch for
000700*                the dynamic monthly scheduler - the adjusted
000800*                candidate-date list, the fairness target per
000900*                member, and each member's running count of
001000*                assignments to this task so far this run.
001100*
001200 01  WS-Mon-Candidates.
001300     03  WS-Mon-Cand-Count       pic 99   comp.
001400     03  WS-Mon-Cand-Date        pic 9(8) occurs 40.
001500     03  filler                  pic x(4).
001600*
001700 01  WS-Mon-Targets.
001800     03  WS-Mon-Target           occurs 50.
001900         05  WS-Mon-Tgt-Count        pic 9(3) comp.
002000         05  WS-Mon-Tgt-Run-Count    pic 9(3) comp.
002100     03  filler                  pic x(4).
002200*
002300 01  WS-Mon-Ranking.
002400     03  WS-Mon-Rank-Count       pic 9(5) occurs 50 comp.
002500     03  WS-Mon-Rank-Idx         pic 99   occurs 50 comp.
002600     03  filler                  pic x(4).
002700*
