000100*****************************************************************
000200*                                                               *
000300*                Team / Task-Type Loader                      *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs900.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          06/01/87.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1987, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            Start-of-run loader.  Reads RSCTL.DAT
002700*    (one
002800*                        record), RSMEM.DAT (one per team member),
002900*                        RSTSK.DAT (one per task type) and
003000*                        RSFAI.DAT
003100*                        (one per carried-forward fairness
003200*                        counter)
003300*                        and builds the four in-memory tables the
003400*                        schedulers share - RS-Control-Record,
003500*                        RS-Team-Table, RS-Task-Table and
003600*                        RS-Ledger-Table.  Called once by rs000
003700*                        before
003800*                        any scheduler runs.  A missing RSFAI.DAT
003900*                        is
004000*                        not fatal - the ledger just starts empty,
004100*                        the
004200*                        same as a brand-new installation.
004300**
004400*    Version.            See Prog-Name in ws.
004500**
004600*    Called modules.     None.
004700**
004800*    Error messages used. RS801 control file missing, RS802 member
004900*                        file missing, RS803 task file missing -
005000*                        all written to SYSOUT, run aborted.
005100**
005200* Changes:
005300* 06/01/87 rdp - 1.0.00 Created.
005400* 15/01/87 rdp -    .01 Table sizes trapped (RS804) instead of
005500* running
005600*                       off the end of Tm-Member / Tk-Task.
005700* 21/01/87 rdp -    .02 Added RSFAI.DAT load into RS-Ledger-Table
005800* - the
005900*                       fairness counts have to carry forward from
006000*                       one
006100*                       run to the next, not start at zero every
006200*                       time.
006300* 14/09/89 mwb -        Recompiled under the new compiler release
006400* - no logic
006500*                       change, housekeeping only.
006600* 22/06/94 rdp -        Minor tidy-up while tracing an unrelated
006700* rs000 problem -
006800*                       no functional change.
006900* 11/11/98 svc -        Year 2000 compliance review - all date
007000* fields already
007100*                       carry a 4-digit century (CCYY), no change
007200*                       required.
007300* 19/03/02 mwb -        Recompiled for the new production LPAR -
007400* no source
007500*                       change.
007600*
007700 environment             division.
007800*===============================
007900*
008000 configuration section.
008100 special-names.
008200     c01 is top-of-form.
008300*
008400 input-output            section.
008500 file-control.
008600     select  RS-Control-File   assign to "RSCTL"
008700             organization       is line sequential
008800             file status        is WS-Ctl-Status.
008900     select  RS-Member-File    assign to "RSMEM"
009000             organization       is line sequential
009100             file status        is WS-Mem-Status.
009200     select  RS-Task-File      assign to "RSTSK"
009300             organization       is line sequential
009400             file status        is WS-Tsk-Status.
009500     select  RS-Ledger-File    assign to "RSFAI"
009600             organization       is line sequential
009700             file status        is WS-Fai-Status.
009800*
009900 data                    division.
010000*===============================
010100*
010200 file section.
010300*
010400 fd  RS-Control-File.
010500 01  RS-Control-Rec-In          pic x(30).
010600*
010700 fd  RS-Member-File.
010800 01  RS-Member-Rec-In           pic x(201).
010900*
011000 fd  RS-Task-File.
011100 01  RS-Task-Rec-In             pic x(250).
011200*
011300 fd  RS-Ledger-File.
011400 01  RS-Ledger-Rec-In           pic x(34).
011500*
011600 working-storage section.
011700*-----------------------
011800 77  Prog-Name               pic x(15)  value "RS900 (1.0.02)".
011900*
012000 01  WS-Statuses.
012100     03  WS-Ctl-Status       pic xx     value "00".
012200         88  WS-Ctl-Eof          value "10".
012300     03  WS-Mem-Status       pic xx     value "00".
012400         88  WS-Mem-Eof          value "10".
012500     03  WS-Tsk-Status       pic xx     value "00".
012600         88  WS-Tsk-Eof          value "10".
012700     03  WS-Fai-Status       pic xx     value "00".
012800         88  WS-Fai-Eof          value "10".
012900     03  filler              pic x(2).
013000*
013100 01  Error-Messages.
013200     03  RS801               pic x(32) value
013300         "RS801 Control file not found - ".
013400     03  RS802               pic x(31) value
013500         "RS802 Member file not found - ".
013600     03  RS803               pic x(29) value
013700         "RS803 Task file not found - ".
013800     03  RS804               pic x(34) value
013900         "RS804 Table full, extra row lost -".
014000*
014100 01  WS-Ledger-Work.
014200     03  WS-Fai-Member-Id    pic x(10).
014300     03  WS-Fai-Task-Id      pic x(20).
014400     03  WS-Fai-Count        pic 9(4)   comp.
014500     03  WS-Fai-Old-Count    pic 9(4)   comp.
014600     03  WS-Fai-Mbr-Sub      pic 99     comp.
014700     03  WS-Fai-Tsk-Sub      pic 99     comp.
014800     03  WS-Fai-Found        pic x      value "N".
014900         88  WS-Fai-Row-Found    value "Y".
015000     03  filler              pic x(4).
015100*
015200 copy "wsrsctl.cob".
015300 copy "wsrsteam.cob".
015400 copy "wsrstask.cob".
015500 copy "wsrsldg.cob".
015600*
015700 linkage                 section.
015800*======================
015900*
016000 01  RS900-Linkage.
016100     03  LK-Load-Status      pic 9.
016200         88  LK-Load-OK          value 0.
016300         88  LK-Load-Failed      value 1.
016400*
016500 procedure division using RS900-Linkage,
016600                           RS-Control-Record,
016700                           RS-Run-Summary-Record,
016800                           RS-Team-Table,
016900                           RS-Task-Table,
017000                           RS-Ledger-Table.
017100*==========================================================
017200*
017300 aa000-Main                  section.
017400*************************************
017500     move      0 to LK-Load-Status.
017600     perform   aa010-Load-Control.
017700     if        LK-Load-Failed
017800               go to aa000-Exit
017900     end-if.
018000     perform   aa020-Load-Members.
018100     if        LK-Load-Failed
018200               go to aa000-Exit
018300     end-if.
018400     perform   aa030-Load-Tasks.
018500     perform   aa040-Load-Ledger.
018600*
018700 aa000-Exit.  exit section.
018800*
018900 aa010-Load-Control           section.
019000*************************************
019100     open      input RS-Control-File.
019200     if        WS-Ctl-Status not = "00"
019300               display RS801 WS-Ctl-Status upon console
019400               move 1 to LK-Load-Status
019500               go to aa010-Exit
019600     end-if.
019700     read      RS-Control-File
019800               at end move "10" to WS-Ctl-Status
019900     end-read.
020000     if        WS-Ctl-Eof
020100               display RS801 "empty file     " upon console
020200               move 1 to LK-Load-Status
020300     else
020400               move RS-Control-Rec-In to RS-Control-Record
020500               move zero to Rsm-Assignments-Written
020600               move zero to Rsm-Warnings-Issued
020700               move Ctl-Run-Start-Date to Rsm-Run-Date
020800     end-if.
020900     close     RS-Control-File.
021000*
021100 aa010-Exit.  exit section.
021200*
021300 aa020-Load-Members            section.
021400*************************************
021500     move      zero to Tm-Members-Used.
021600     open      input RS-Member-File.
021700     if        WS-Mem-Status not = "00"
021800               display RS802 WS-Mem-Status upon console
021900               move 1 to LK-Load-Status
022000               go to aa020-Exit
022100     end-if.
022200     perform   aa025-Read-One-Member
022300               until WS-Mem-Eof.
022400     close     RS-Member-File.
022500*
022600 aa020-Exit.  exit section.
022700*
022800 aa025-Read-One-Member         section.
022900*************************************
023000     read      RS-Member-File
023100               at end move "10" to WS-Mem-Status
023200     end-read.
023300     if        not WS-Mem-Eof
023400               if   Tm-Members-Used < 50
023500                    add 1 to Tm-Members-Used
023600                    move RS-Member-Rec-In (1:10)
023700                           to Tm-Mem-Id (Tm-Members-Used)
023800                    move RS-Member-Rec-In (11:20)
023900                           to Tm-Mem-Name (Tm-Members-Used)
024000                    move RS-Member-Rec-In (31:7)
024100                           to Tm-Mem-Office-Days (Tm-Members-Used)
024200                    move RS-Member-Rec-In (38:2)
024250                           to Tm-Mem-Unavail-Count
024290                        (Tm-Members-Used)
024300                    move RS-Member-Rec-In (40:160)
024500                           to Tm-Mem-Unavail-Ranges-X
024600                        (Tm-Members-Used)
024700               else
024800                    display RS804 "member         " upon console
024900               end-if
025000     end-if.
025100*
025200 aa025-Exit.  exit section.
025300*
025400 aa030-Load-Tasks              section.
025500*************************************
025600     move      zero to Tk-Tasks-Used.
025700     open      input RS-Task-File.
025800     if        WS-Tsk-Status not = "00"
025900               display RS803 WS-Tsk-Status upon console
026000               go to aa030-Exit
026100     end-if.
026200     perform   aa035-Read-One-Task
026300               until WS-Tsk-Eof.
026400     close     RS-Task-File.
026500*
026600 aa030-Exit.  exit section.
026700*
026800 aa035-Read-One-Task           section.
026900*************************************
027000     read      RS-Task-File
027100               at end move "10" to WS-Tsk-Status
027200     end-read.
027300     if        not WS-Tsk-Eof
027400               if   Tk-Tasks-Used < 24
027500                    add 1 to Tk-Tasks-Used
027600                    move RS-Task-Rec-In (1:20)
027700                           to Tk-Tsk-Id (Tk-Tasks-Used)
027800                    move RS-Task-Rec-In (1:20)
027900                           to Tk-Tsk-Name (Tk-Tasks-Used)
028000                    move RS-Task-Rec-In (21:1)
028100                           to Tk-Tsk-Recurrence (Tk-Tasks-Used)
028200                    move RS-Task-Rec-In (22:2)
028230                           to Tk-Tsk-Required-Count
028260                        (Tk-Tasks-Used)
028400                    move RS-Task-Rec-In (24:1)
028430                           to Tk-Tsk-Week-Start-Day
028460                        (Tk-Tasks-Used)
028600                    move RS-Task-Rec-In (25:1)
028630                           to Tk-Tsk-Exclude-Sunday
028660                        (Tk-Tasks-Used)
028800                    move RS-Task-Rec-In (26:2)
028900                           to Tk-Tsk-Day-Of-Month (Tk-Tasks-Used)
029000                    move RS-Task-Rec-In (28:1)
029100                           to Tk-Tsk-Eom-Flag (Tk-Tasks-Used)
029200                    move RS-Task-Rec-In (29:1)
029250                           to Tk-Tsk-Req-Office-Days
029290                        (Tk-Tasks-Used)
029300                    move RS-Task-Rec-In (30:1)
029500                           to Tk-Tsk-Shift-Count (Tk-Tasks-Used)
029600                    move RS-Task-Rec-In (31:155)
029700                           to Tk-Tsk-Shifts-X
029800                        (Tk-Tasks-Used)
029900                    move RS-Task-Rec-In (186:60)
030000                           to Tk-Tsk-Roles-X
030100                        (Tk-Tasks-Used)
030200               else
030300                    display RS804 "task           " upon console
030400               end-if
030500     end-if.
030600*
030700 aa035-Exit.  exit section.
030800*
030900 aa040-Load-Ledger              section.
031000*************************************
031100*> RSFAI.DAT carries the fairness counters forward from the
031200*previous
031300*> run.  No file, or an empty one, just leaves the ledger at zero
031400*> rows - a new installation's first run.
031500*>
031600     move      zero to Ldg-Members-Used.
031700     open      input RS-Ledger-File.
031800     if        WS-Fai-Status not = "00"
031900               go to aa040-Exit
032000     end-if.
032100     perform   aa045-Read-One-Ledger
032200               until WS-Fai-Eof.
032300     close     RS-Ledger-File.
032400*
032500 aa040-Exit.  exit section.
032600*
032700 aa045-Read-One-Ledger          section.
032800*************************************
032900     read      RS-Ledger-File
033000               at end move "10" to WS-Fai-Status
033100     end-read.
033200     if        not WS-Fai-Eof
033300               move RS-Ledger-Rec-In (1:10)  to WS-Fai-Member-Id
033400               move RS-Ledger-Rec-In (11:20) to WS-Fai-Task-Id
033500               move RS-Ledger-Rec-In (31:4)  to WS-Fai-Count
033600               perform bb100-Store-One-Ledger-Row
033700     end-if.
033800*
033900 aa045-Exit.  exit section.
034000*
034100 bb100-Store-One-Ledger-Row     section.
034200*************************************
034300*> Finds (or adds) WS-Fai-Member-Id's row, then finds (or adds)
034400*the
034500*> WS-Fai-Task-Id column on that row and sets its count from the
034600*> file - the table-building logic lives here rather than going
034700*> through rs020, since rs020's bb100/bb200 always leave a freshly
034800*> added count at zero and this load needs to set it from the
034900*file.
035000*>
035100     move      "N" to WS-Fai-Found.
035200     move      1   to WS-Fai-Mbr-Sub.
035300     perform   bb110-Test-Ledger-Member
035400               varying WS-Fai-Mbr-Sub from 1 by 1
035500               until WS-Fai-Mbr-Sub > Ldg-Members-Used
035600                  or WS-Fai-Row-Found.
035700     if        WS-Fai-Row-Found
035800               subtract 1 from WS-Fai-Mbr-Sub
035900     else
036000               if   Ldg-Members-Used < 50
036100                    add 1 to Ldg-Members-Used
036200                    move Ldg-Members-Used to WS-Fai-Mbr-Sub
036300                    move WS-Fai-Member-Id to
036400                         Ldg-Member-Id (WS-Fai-Mbr-Sub)
036500                    move zero to Ldg-Slots-Used (WS-Fai-Mbr-Sub)
036600                    move zero to Ldg-Total-Count (WS-Fai-Mbr-Sub)
036700               else
036800                    display RS804 "ledger member  " upon console
036900                    go to bb100-Exit
037000               end-if
037100     end-if.
037200     move      "N" to WS-Fai-Found.
037300     move      1   to WS-Fai-Tsk-Sub.
037400     perform   bb120-Test-Ledger-Task
037500               varying WS-Fai-Tsk-Sub from 1 by 1
037600               until WS-Fai-Tsk-Sub >
037650                     Ldg-Slots-Used (WS-Fai-Mbr-Sub)
037700                  or WS-Fai-Row-Found.
037800     if        not WS-Fai-Row-Found
037900               if   Ldg-Slots-Used (WS-Fai-Mbr-Sub) < 24
038000                    add 1 to Ldg-Slots-Used (WS-Fai-Mbr-Sub)
038100                    move Ldg-Slots-Used (WS-Fai-Mbr-Sub)
038200                         to WS-Fai-Tsk-Sub
038300                    move WS-Fai-Task-Id to
038400                         Ldg-Task-Id (WS-Fai-Mbr-Sub
038450                              WS-Fai-Tsk-Sub)
038500               else
038600                    display RS804 "ledger task    " upon console
038700                    go to bb100-Exit
038800               end-if
038900     end-if.
039000     move      Ldg-Task-Count (WS-Fai-Mbr-Sub WS-Fai-Tsk-Sub)
039100               to WS-Fai-Old-Count.
039200     move      WS-Fai-Count to Ldg-Task-Count (WS-Fai-Mbr-Sub
039250                                                  WS-Fai-Tsk-Sub)
039300     compute   Ldg-Total-Count (WS-Fai-Mbr-Sub) =
039400               Ldg-Total-Count (WS-Fai-Mbr-Sub) - WS-Fai-Old-Count
039500               + WS-Fai-Count.
039600*
039700 bb100-Exit.  exit section.
039800*
039900 bb110-Test-Ledger-Member       section.
040000*************************************
040100     if        Ldg-Member-Id (WS-Fai-Mbr-Sub) = WS-Fai-Member-Id
040200               move "Y" to WS-Fai-Found
040300     end-if.
040400*
040500 bb110-Exit.  exit section.
040600*
040700 bb120-Test-Ledger-Task         section.
040800*************************************
040900     if        Ldg-Task-Id (WS-Fai-Mbr-Sub WS-Fai-Tsk-Sub)
041000                  = WS-Fai-Task-Id
041100               move "Y" to WS-Fai-Found
041200     end-if.
041300*
041400 bb120-Exit.  exit section.
041500*
