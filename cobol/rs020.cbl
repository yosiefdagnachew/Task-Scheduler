000100*****************************************************************
000200*                                                               *
000300*            Fairness Ledger - Get / Increment / Total          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs020.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          05/01/87.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1987, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            Single small CALLed routine for the
002700*    in-memory
002800*                        fairness ledger table (RS-Ledger-Table,
002900*                        see
003000*                        wsrsldg.cob).  Three function codes:
003100*                          1 = get count for (member, task)
003200*                          2 = increment count for (member, task)
003300*                          3 = total count for a member, all tasks
003400*                        A member or task not yet in the table is
003500*                        added on first reference, count zero.
003600**
003700*    Version.            See Prog-Name in ws.
003800**
003900*    Called modules.     None.
004000**
004100*    Error messages used. RS901 table full, written to SYSOUT, run
004200*                        continues with the count treated as zero.
004300**
004400* Changes:
004500* 05/01/87 rdp - 1.0.00 Created.
004600* 14/01/87 rdp -    .01 Total-count now kept running in
004700* Ldg-Total-Count
004800*                       rather than re-added every call.
004900* 14/09/89 mwb -        Recompiled under the new compiler release
005000* - no logic
005100*                       change, housekeeping only.
005200* 22/06/94 rdp -        Minor tidy-up while tracing an unrelated
005300* rs000 problem -
005400*                       no functional change.
005500* 11/11/98 svc -        Year 2000 compliance review - all date
005600* fields already
005700*                       carry a 4-digit century (CCYY), no change
005800*                       required.
005900* 19/03/02 mwb -        Recompiled for the new production LPAR -
006000* no source
006100*                       change.
006200*
006300 environment             division.
006400*===============================
006500*
006600 configuration section.
006700 special-names.
006800     c01 is top-of-form.
006900*
007000 input-output            section.
007100 file-control.
007200*
007300 data                    division.
007400*===============================
007500*
007600 file section.
007700*
007800 working-storage section.
007900*-----------------------
008000 77  Prog-Name               pic x(15)  value "RS020 (1.0.01)".
008100*
008200 01  WS-Work.
008300     03  WS-Mbr-Sub          pic 99     comp.
008400     03  WS-Tsk-Sub          pic 99     comp.
008500     03  WS-Found            pic x      value "N".
008600         88  WS-Row-Found        value "Y".
008700     03  filler              pic x(4).
008800*
008900 01  WS-Work-X    redefines WS-Work    pic x(8).
009000*
009100 01  WS-Work-Subs redefines WS-Work.
009200     03  WS-Subs-Combined    pic 9(4).
009300     03  filler              pic x(4).
009400*
009500 01  Error-Messages.
009600     03  RS901               pic x(40) value
009700         "RS901 Fairness ledger table is full".
009800     03  filler              pic x(4).
009900*
010000 01  WS-Overflow-Work.
010100     03  WS-Ovf-Member-Id    pic x(10).
010200     03  WS-Ovf-Task-Id      pic x(20).
010300     03  filler              pic x(10).
010400*
010500 01  WS-Overflow-Work-X redefines WS-Overflow-Work
010600                             pic x(40).
010700*
010800 linkage                 section.
010900*======================
011000*
011100 copy "wsrs020if.cob".
011200*
011300 copy "wsrsldg.cob".
011400*
011500 procedure division using RS020-Linkage, RS-Ledger-Table.
011600*==========================================================
011700*
011800 aa000-Main                  section.
011900*************************************
012000*> WS-Work holds only the working subscripts/switch for this call,
012100*> so it is safe to blank it through its alphanumeric redefine
012200*> before each fresh lookup - the RS901 message text lives apart,
012300*> in Error-Messages, and is never touched by this clear.
012400     move      spaces to WS-Work-X.
012500     perform   bb100-Find-Or-Add-Member.
012600     evaluate  true
012700         when   R2-Fn-Get-Count
012800                perform bb200-Find-Or-Add-Task
012900                move Ldg-Task-Count (WS-Mbr-Sub WS-Tsk-Sub)
012950                     to R2-Count
013000         when   R2-Fn-Increment
013100                perform bb200-Find-Or-Add-Task
013200                add 1 to Ldg-Task-Count (WS-Mbr-Sub WS-Tsk-Sub)
013300                add 1 to Ldg-Total-Count (WS-Mbr-Sub)
013400                move Ldg-Task-Count (WS-Mbr-Sub WS-Tsk-Sub)
013450                     to R2-Count
013500         when   R2-Fn-Total-Count
013600                move Ldg-Total-Count (WS-Mbr-Sub) to R2-Count
013700         when   other
013800                continue
013900     end-evaluate.
014000     goback.
014100*
014200 aa000-Exit.  exit section.
014300*
014400 bb100-Find-Or-Add-Member    section.
014500*************************************
014600*> Leaves WS-Mbr-Sub pointing at R2-Member-Id's row, adding a new
014700*> row (counts all zero) the first time the member is seen.
014800*>
014900     move      "N" to WS-Found.
015000     move      1   to WS-Mbr-Sub.
015100     perform   bb110-Test-Member-Row
015200               varying WS-Mbr-Sub from 1 by 1
015300               until WS-Mbr-Sub > Ldg-Members-Used
015400                  or WS-Row-Found.
015500     if        WS-Row-Found
015600               subtract 1 from WS-Mbr-Sub
015700               go to bb100-Exit
015800     end-if.
015900     if        Ldg-Members-Used < 50
016000               add 1 to Ldg-Members-Used
016100               move Ldg-Members-Used to WS-Mbr-Sub
016200               move R2-Member-Id to Ldg-Member-Id (WS-Mbr-Sub)
016300               move zero to Ldg-Slots-Used (WS-Mbr-Sub)
016400               move zero to Ldg-Total-Count (WS-Mbr-Sub)
016500     else
016600               move R2-Member-Id to WS-Ovf-Member-Id
016700               move spaces to WS-Ovf-Task-Id
016800               display RS901 upon console
016900               display WS-Overflow-Work-X upon console
017000               move 1 to WS-Mbr-Sub
017100     end-if.
017200*
017300 bb100-Exit.  exit section.
017400*
017500 bb110-Test-Member-Row       section.
017600*************************************
017700     if        Ldg-Member-Id (WS-Mbr-Sub) = R2-Member-Id
017800               move "Y" to WS-Found
017900     end-if.
018000*
018100 bb110-Exit.  exit section.
018200*
018300 bb200-Find-Or-Add-Task      section.
018400*************************************
018500*> Leaves WS-Tsk-Sub pointing at R2-Task-Id's column for member
018600*> WS-Mbr-Sub, adding a new column (count zero) the first time.
018700*>
018800     move      "N" to WS-Found.
018900     move      1   to WS-Tsk-Sub.
019000     perform   bb210-Test-Task-Col
019100               varying WS-Tsk-Sub from 1 by 1
019200               until WS-Tsk-Sub > Ldg-Slots-Used (WS-Mbr-Sub)
019300                  or WS-Row-Found.
019400     if        WS-Row-Found
019500               subtract 1 from WS-Tsk-Sub
019600               go to bb200-Exit
019700     end-if.
019800     if        Ldg-Slots-Used (WS-Mbr-Sub) < 24
019900               add 1 to Ldg-Slots-Used (WS-Mbr-Sub)
020000               move Ldg-Slots-Used (WS-Mbr-Sub) to WS-Tsk-Sub
020100               move R2-Task-Id to
020150                     Ldg-Task-Id (WS-Mbr-Sub WS-Tsk-Sub)
020200               move zero to
020250                     Ldg-Task-Count (WS-Mbr-Sub WS-Tsk-Sub)
020300     else
020400               move spaces to WS-Ovf-Member-Id
020500               move R2-Task-Id to WS-Ovf-Task-Id
020600               display RS901 upon console
020700               display WS-Overflow-Work-X upon console
020800               move 1 to WS-Tsk-Sub
020900     end-if.
021000*
021100 bb200-Exit.  exit section.
021200*
021300 bb210-Test-Task-Col         section.
021400*************************************
021500     if        Ldg-Task-Id (WS-Mbr-Sub WS-Tsk-Sub) = R2-Task-Id
021600               move "Y" to WS-Found
021700     end-if.
021800*
021900 bb210-Exit.  exit section.
022000*
