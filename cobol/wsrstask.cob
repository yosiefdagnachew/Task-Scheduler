000100*******************************************
000200*                                          *
000300*  In-Memory Task-Type Table                *
000400*     Loaded once per run by rs900        *
000500*     shared by every scheduler           *
000600*******************************************
000700*
000800* 09/01/87 rdp - Created, one row per RSTSK.DAT record.
000900* 21/01/87 rdp - Added trailing filler, missed first time round.
001000*
001100 01  RS-Task-Table.
001200     03  Tk-Tasks-Used           pic 99     comp.
001300     03  Tk-Task                            occurs 24.
001400         05  Tk-Tsk-Id           pic x(20).
001500         05  Tk-Tsk-Name         pic x(20).
001600         05  Tk-Tsk-Recurrence   pic x.
001700             88  Tk-Recur-Daily      value "D".
001800             88  Tk-Recur-Weekly     value "W".
001900             88  Tk-Recur-Monthly    value "M".
002000         05  Tk-Tsk-Required-Count
002100                                 pic 9(2).
002200         05  Tk-Tsk-Week-Start-Day
002300                                 pic 9.
002400         05  Tk-Tsk-Exclude-Sunday
002500                                 pic x.
002600         05  Tk-Tsk-Day-Of-Month pic s9(2).
002700         05  Tk-Tsk-Eom-Flag     pic x.
002800         05  Tk-Tsk-Req-Office-Days
002900                                 pic x.
003000         05  Tk-Tsk-Shift-Count  pic 9.
003100         05  Tk-Tsk-Shift                    occurs 5.
003200             07  Tk-Shift-Label  pic x(30).
003300             07  Tk-Shift-Req-Rest
003400                                 pic x.
003500         05  Tk-Tsk-Shifts-X redefines Tk-Tsk-Shift
003600                                 pic x(155).
003700         05  Tk-Tsk-Role-Label               pic x(15)
003800                                 occurs 4.
003900         05  Tk-Tsk-Roles-X redefines Tk-Tsk-Role-Label
004000                                 pic x(60).
004100     03  filler                  pic x(4).
004200*
