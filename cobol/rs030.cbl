000100*****************************************************************
000200*                                                               *
000300*            Fairness Selection Rule (with tie-break)           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs030.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          07/01/87.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1987, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            One CALLed routine used by rs100, rs200
002700*    and
002800*                        rs300 to pick the fairest of a list of
002900*                        eligible members for one slot.  Caller
003000*                        fills
003100*                        R3-Candidate-Id/Task-Count/Total-Count
003200*                        for
003300*                        each candidate (already looked up from
003400*                        the
003500*                        ledger via rs020), plus the assignment
003600*                        date
003700*                        and task id for the tie-break hash; this
003800*                        routine returns the chosen member-id and,
003900*                        when a tie was broken, the tied count and
004000*                        the H value so the caller can write the
004100*                        audit tie-break line.
004200**
004300*    Version.            See Prog-Name in ws.
004400**
004500*    Called modules.     None.
004600**
004700*    Error messages used. None - an empty candidate list returns
004800*                        spaces in R3-Selected-Id.
004900**
005000* Changes:
005100* 07/01/87 rdp - 1.0.00 Created.
005200* 14/09/89 mwb -        Recompiled under the new compiler release
005300* - no logic
005400*                       change, housekeeping only.
005500* 22/06/94 rdp -        Minor tidy-up while tracing an unrelated
005600* rs000 problem -
005700*                       no functional change.
005800* 11/11/98 svc -        Year 2000 compliance review - all date
005900* fields already
006000*                       carry a 4-digit century (CCYY), no change
006100*                       required.
006200* 19/03/02 mwb -        Recompiled for the new production LPAR -
006300* no source
006400*                       change.
006500*
006600 environment             division.
006700*===============================
006800*
006900 configuration section.
007000 special-names.
007100     c01 is top-of-form.
007150 repository.
007160     function all intrinsic.
007200*
007300 input-output            section.
007400 file-control.
007500*
007600 data                    division.
007700*===============================
007800*
007900 file section.
008000*
008100 working-storage section.
008200*-----------------------
008300 77  Prog-Name               pic x(15)  value "RS030 (1.0.00)".
008400*
008500 01  WS-Sort-Work.
008600     03  WS-I                pic 99     comp.
008700     03  WS-J                pic 99     comp.
008800     03  WS-Swapped          pic x      value "N".
008900         88  WS-Did-Swap         value "Y".
009000     03  WS-Hold-Id          pic x(10).
009100     03  WS-Hold-Task-Count  pic 9(4)   comp.
009200     03  WS-Hold-Total-Count pic 9(5)   comp.
009300     03  filler              pic x(4).
009400*
009500 01  WS-Sort-Work-X redefines WS-Sort-Work
009600                             pic x(21).
009700*
009800 01  WS-Hash-Work.
009900     03  WS-Min-Task-Count   pic 9(4)   comp.
010000     03  WS-Tied-Count       pic 99     comp.
010100     03  WS-Hash-Total       pic 9(6)   comp.
010200     03  WS-Hash-Index       pic 99     comp.
010300     03  WS-Date-Iso         pic x(10).
010400     03  WS-Date-Sub         pic 99     comp.
010500     03  WS-Task-Trimmed     pic x(20).
010600     03  WS-Task-Len         pic 99     comp.
010700     03  WS-Task-Sub         pic 99     comp.
010800     03  filler              pic x(4).
010830*
010860 01  WS-Hash-Work-X redefines WS-Hash-Work
010880                             pic x(44).
010900*>
011000*> 14/03/03 mwb - the hand-rolled pseudo-collating table this used
011050*> to carry is gone.  The tie-break hash is specified as the sum
011100*> of true character ordinals, so this now calls FUNCTION ORD
011150*> direct (REPOSITORY FUNCTION ALL INTRINSIC above) the same way
011200*> pyrgstr/vacprint already lean on FUNCTION integer-of-date - ORD
011300*> returns the 1-based collating position, one more than the true
011400*> ASCII code, so bb440 backs it off by one.
011500*>
011600 01  WS-Ordinal-Work.
011700     03  WS-Hash-Char        pic x.
011800     03  WS-Char-Ord         pic 999    comp.
011900     03  filler              pic x(4).
012000*
013000 01  WS-Ordinal-Work-X redefines WS-Ordinal-Work
013100                             pic x(6).
013200*
013300 linkage                 section.
013400*======================
013500*
013600 copy "wsrs030if.cob".
013700*
013800 procedure division using RS030-Linkage.
013900*========================================
014000*
014100 aa000-Main                  section.
014200*************************************
014300     move      spaces to R3-Selected-Id.
014400     move      "N" to R3-Tie-Broken.
014500     move      zero to R3-Tied-Count-Out R3-Hash-Value.
014600     if        R3-Candidate-Count = zero
014700               go to aa000-Exit
014800     end-if.
014900     perform   bb100-Sort-Candidates.
015000     move      R3-Candidate-Task-Count (1) to WS-Min-Task-Count.
015100     move      1 to WS-Tied-Count.
015200     perform   bb200-Count-Tied
015300               varying WS-I from 2 by 1
015400               until WS-I > R3-Candidate-Count.
015500     if        WS-Tied-Count = 1
015600               move R3-Candidate-Id (1) to R3-Selected-Id
015700               go to aa000-Exit
015800     end-if.
015900     perform   bb300-Build-Iso-Date.
016000     perform   bb400-Compute-Hash.
016100     divide    WS-Hash-Total by WS-Tied-Count
016200               giving WS-Hash-Index
016300               remainder WS-Hash-Index.
016400     add       1 to WS-Hash-Index.
016500     move      R3-Candidate-Id (WS-Hash-Index) to R3-Selected-Id.
016600     move      "Y" to R3-Tie-Broken.
016700     move      WS-Tied-Count to R3-Tied-Count-Out.
016800     move      WS-Hash-Total to R3-Hash-Value.
016900*
017000 aa000-Exit.  exit section.
017100*
017200 bb100-Sort-Candidates        section.
017300*************************************
017400*> Stable ascending sort on (task-count, total-count) - a plain
017500*> bubble sort, swapping only on a strict decrease so equal keys
017600*> keep their incoming order.  WS-Sort-Work is blanked through its
017700*> alphanumeric redefine first, so a stale hold area from a prior
017800*> call can never leak into this one's swaps.
017900*>
018000     move      spaces to WS-Sort-Work-X.
018100     move      "Y" to WS-Swapped.
018200     perform   bb110-One-Pass
018300               until not WS-Did-Swap.
018400*
018500 bb100-Exit.  exit section.
018600*
018700 bb110-One-Pass               section.
018800*************************************
018900     move      "N" to WS-Swapped.
019000     move      1 to WS-I.
019100     perform   bb120-Compare-Pair
019200               varying WS-I from 1 by 1
019300               until WS-I > R3-Candidate-Count - 1.
019400*
019500 bb110-Exit.  exit section.
019600*
019700 bb120-Compare-Pair           section.
019800*************************************
019900     compute   WS-J = WS-I + 1.
020000     if        R3-Candidate-Task-Count (WS-J) <
020100               R3-Candidate-Task-Count (WS-I)
020200          or  (R3-Candidate-Task-Count (WS-J) =
020300               R3-Candidate-Task-Count (WS-I)
020400          and  R3-Candidate-Total-Count (WS-J) <
020500               R3-Candidate-Total-Count (WS-I))
020600               move R3-Candidate-Id (WS-I)          to WS-Hold-Id
020700               move R3-Candidate-Task-Count (WS-I)  to
020800                    WS-Hold-Task-Count
020900               move R3-Candidate-Total-Count (WS-I) to
021000                    WS-Hold-Total-Count
021100               move R3-Candidate-Id (WS-J)          to
021200                    R3-Candidate-Id (WS-I)
021300               move R3-Candidate-Task-Count (WS-J)  to
021400                    R3-Candidate-Task-Count (WS-I)
021500               move R3-Candidate-Total-Count (WS-J) to
021600                    R3-Candidate-Total-Count (WS-I)
021700               move WS-Hold-Id                      to
021800                    R3-Candidate-Id (WS-J)
021900               move WS-Hold-Task-Count              to
022000                    R3-Candidate-Task-Count (WS-J)
022100               move WS-Hold-Total-Count             to
022200                    R3-Candidate-Total-Count (WS-J)
022300               move "Y" to WS-Swapped
022400     end-if.
022500*
022600 bb120-Exit.  exit section.
022700*
022800 bb200-Count-Tied              section.
022900*************************************
023000     if        R3-Candidate-Task-Count (WS-I) = WS-Min-Task-Count
023100               add 1 to WS-Tied-Count
023200     end-if.
023300*
023400 bb200-Exit.  exit section.
023500*
023600 bb300-Build-Iso-Date          section.
023700*************************************
023800*> R3-Assign-Date is ccyymmdd - rebuild as the 10-char ISO text
023900*> "ccyy-mm-dd" used for the audit-trail hash and tie-break key.
024000*>
024100     move      spaces to WS-Date-Iso.
024200     move      R3-Assign-Date (1:4) to WS-Date-Iso (1:4).
024300     move      "-"                 to WS-Date-Iso (5:1).
024400     move      R3-Assign-Date (5:2) to WS-Date-Iso (6:2).
024500     move      "-"                 to WS-Date-Iso (8:1).
024600     move      R3-Assign-Date (7:2) to WS-Date-Iso (9:2).
024700*
024800 bb300-Exit.  exit section.
024900*
025000 bb400-Compute-Hash            section.
025100*************************************
025200*> H = sum of character ordinals of the 10-char ISO date, plus the
025300*> ordinals of the task id with trailing spaces trimmed off.
025400*> WS-Hash-Work is blanked through its redefine before each fresh
025420*> hash, so a prior candidate's date/task text can never bleed
025440*> into this one's total.
025460*>
025480     move      spaces to WS-Hash-Work-X.
025500     move      zero to WS-Hash-Total.
025600     move      1 to WS-Date-Sub.
025700     perform   bb410-Add-Date-Char
025800               varying WS-Date-Sub from 1 by 1
025900               until WS-Date-Sub > 10.
026000     move      R3-Task-Id to WS-Task-Trimmed.
026100     move      20 to WS-Task-Len.
026200     perform   bb420-Trim-Task-Length
026300               until WS-Task-Len = zero
026400                  or WS-Task-Trimmed (WS-Task-Len:1) not = space.
026500     if        WS-Task-Len > zero
026600               move 1 to WS-Task-Sub
026700               perform bb430-Add-Task-Char
026800                       varying WS-Task-Sub from 1 by 1
026900                       until WS-Task-Sub > WS-Task-Len
027000     end-if.
027100*
027200 bb400-Exit.  exit section.
027300*
027400 bb410-Add-Date-Char           section.
027500*************************************
027600     move      spaces to WS-Ordinal-Work-X.
027700     move      WS-Date-Iso (WS-Date-Sub:1) to WS-Hash-Char.
027800     perform   bb440-Find-Ordinal.
027900     add       WS-Char-Ord to WS-Hash-Total.
028000*
028100 bb410-Exit.  exit section.
028200*
028300 bb420-Trim-Task-Length        section.
028400*************************************
028500     subtract  1 from WS-Task-Len.
028600*
028700 bb420-Exit.  exit section.
028800*
028900 bb430-Add-Task-Char           section.
029000*************************************
029100     move      spaces to WS-Ordinal-Work-X.
029200     move      WS-Task-Trimmed (WS-Task-Sub:1) to WS-Hash-Char.
029300     perform   bb440-Find-Ordinal.
029400     add       WS-Char-Ord to WS-Hash-Total.
029500*
029600 bb430-Exit.  exit section.
029700*
029800 bb440-Find-Ordinal            section.
029900*************************************
030000*> True ASCII ordinal of WS-Hash-Char, per SPEC's "sum of the
030100*> character ordinals" tie-break hash.  FUNCTION ORD returns the
030200*> 1-based collating-sequence position, which for the machine's
030300*> native (ASCII) collating sequence is the character code plus
030400*> one - so back it off by one to get the true ordinal.
030500*>
030600     compute   WS-Char-Ord = function ord (WS-Hash-Char) - 1.
030700*
030800 bb440-Exit.  exit section.
030900*
