000100*******************************************
000200*                                          *
000300*  Inter-Program Calling Data, rs000      *
000400*     One small return-code field per     *
000500*     called module - same habit as the   *
000600*     old payroll suite's WS-Calling-Data *
000700*******************************************
000800*
000900* 21/01/91 rdp - Created.  Each field's width matches the called
001000*                program's own Linkage record exactly -
001100*                rs100/rs200
001200*                share one field since they never run in the same
001300*                dispatch.
001400*
001500 01  RS-Call-Linkage.
001600     03  Rsc-Load-Status         pic 9.
001700     03  Rsc-B-Return-Code       pic 9.
001800     03  Rsc-T-Return-Code       pic 9.
001900     03  Rsc-Rows-Processed      pic 9(5).
002000     03  Rsc-Write-Status        pic 9.
002100     03  Rsc-Rows-Written        pic 9(3).
002200     03  filler                  pic x(4).
002300*
