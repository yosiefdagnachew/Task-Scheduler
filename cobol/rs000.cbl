000100*****************************************************************
000200*                                                               *
000300*                 Roster Generation - Run Driver               *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000 program-id.            rs000.
001100*
001200 author.                R D Prentiss.
001300*
001400 installation.          Central Clearing Bank, IT Operations.
001500*                       Roster Generation suite.
001600*
001700 date-written.          05/03/91.
001800*
001900 date-compiled.
002000*
002100 security.              Copyright (C) 1991, R D Prentiss.
002200*                       Distributed under the GNU General Public
002300*                       License.  See the file COPYING for
002400*                       details.
002500**
002600*    Remarks.            Start of run.  Owns the assignment and
002700*    audit
002800*                        tables that every scheduler writes into,
002900*                        and
003000*                        the ledger table that rs900 loads and
003100*                        every
003200*                        scheduler updates.  Calls rs900 to load
003300*                        the
003400*                        four shared tables, dispatches on
003500*                        Ctl-Mode:
003600*                          B - rs100 (SysAid, first) then rs200
003700*                          (ATM)
003800*                          T - rs300 (dynamic
003900*                          daily/weekly/monthly)
004000*                          R - rs600 (fairness recalculation only)
004100*                        Schedule-producing modes (B, T) then call
004200*                        rs700 to sort and write the assignment
004300*                        file
004400*                        and audit log, and rs800 for the fairness
004500*                        tracking report.  Every mode, including
004600*                        R,
004700*                        finishes by writing RS-Ledger-Table back
004800*                        to
004900*                        RSFAI.DAT - the counters have to carry
005000*                        forward to the next run whichever mode
005100*                        updated them.
005200**
005300*    Version.            See Prog-Name in ws.
005400**
005500*    Called modules.     rs900, rs100, rs200, rs300, rs600, rs700,
005600*                        rs800.
005700**
005800*    Error messages used. RS809 unrecognised Ctl-Mode, run aborted
005900*    -
006000*                        the load succeeded but the control
006100*                        record's
006200*                        MODE byte is not B, T or R.
006300**
006400* Changes:
006500* 06/01/91 rdp - 1.0.00 Created.
006600* 21/01/91 rdp -    .01 Ledger write-back added so RSFAI.DAT
006700* reflects
006800*                       whichever mode just ran, not only recalc.
006900* 21/01/91 rdp -    .02 Run-summary line added to console at end
007000* of
007100*                       run - counts written and warnings issued.
007200* 03/05/94 mwb -        Recompiled under the new compiler release
007300* - no logic
007400*                       change, housekeeping only.
007500* 09/12/98 svc -        Year 2000 compliance review - all date
007600* fields already
007700*                       carry a 4-digit century (CCYY), no change
007800*                       required.
007900* 27/02/02 rdp -        Recompiled for the new production LPAR -
008000* no source
008100*                       change.
008200* 15/08/05 mwb -        Comment block tidied up while the suite's
008300* source
008400*                       library was migrated to the new repository
008500*                       - no
008600*                       logic change.
008700*
008800 environment             division.
008900*===============================
009000*
009100 configuration section.
009200 special-names.
009300     c01 is top-of-form.
009400*
009500 input-output            section.
009600 file-control.
009700     select  RS-Ledger-Out-File assign to "RSFAI"
009800             organization       is line sequential
009900             file status        is WS-Fai-Out-Status.
010000*
010100 data                    division.
010200*===============================
010300*
010400 file section.
010500*
010600 fd  RS-Ledger-Out-File.
010700 01  RS-Ledger-Rec-Out          pic x(34).
010800*
010900 working-storage section.
011000*-----------------------
011100 77  Prog-Name               pic x(15)  value "RS000 (1.0.02)".
011200*
011300 01  WS-Statuses.
011400     03  WS-Fai-Out-Status   pic xx     value "00".
011500     03  filler              pic x(4).
011600*
011700 01  WS-Subscripts.
011800     03  WS-Drv-Mbr-Sub      pic 99     comp.
011900     03  WS-Drv-Slot-Sub     pic 99     comp.
012000     03  WS-Drv-Aud-Sub      pic 9(3)   comp.
012100     03  WS-Drv-Fil-Sub      pic 99     comp.
012200     03  filler              pic x(4).
012300*
012400 01  Error-Messages.
012500     03  RS809               pic x(36) value
012600         "RS809 Unrecognised MODE, run aborted".
012700*
012800 01  WS-Run-Report.
012900     03  WS-Rpt-Title        pic x(24) value
013000         "RS000 RUN SUMMARY -     ".
013100     03  filler              pic x(4).
013200*
013300 copy "wsrsctl.cob".
013400 copy "wsrsteam.cob".
013500 copy "wsrstask.cob".
013600 copy "wsrsldg.cob".
013700 copy "wsrsasgn.cob".
013800 copy "wsrsaud.cob".
013900 copy "wsrscall.cob".
014000 copy "wsrsfiles.cob".
014100*
014200 procedure division.
014300*===================
014400*
014500 aa000-Main                  section.
014600*************************************
014700     perform   aa010-Show-Banner.
014800     move      zero to Rsc-Load-Status.
014900     call      "rs900" using Rsc-Load-Status,
015000                              RS-Control-Record,
015100                              RS-Run-Summary-Record,
015200                              RS-Team-Table,
015300                              RS-Task-Table,
015400                              RS-Ledger-Table.
015500     if        Rsc-Load-Status not = zero
015600               go to aa000-Exit
015700     end-if.
015800     move      zero to Asg-Rows-Used.
015900     move      zero to Aud-Lines-Used.
016000     evaluate  true
016100         when   Ctl-Mode = "B"
016200                perform aa100-Run-Built-In
016300         when   Ctl-Mode = "T"
016400                perform aa200-Run-Dynamic
016500         when   Ctl-Mode = "R"
016600                perform aa300-Run-Recalc
016700         when   other
016800                display RS809 upon console
016900                go to aa000-Exit
017000     end-evaluate.
017100     perform   dd100-Write-Ledger.
017200     perform   dd200-Report-Run-Summary.
017300*
017400 aa000-Exit.  exit section.
017500*
017600 aa010-Show-Banner             section.
017700*************************************
017800*> Lists the logical file names this run will touch, straight out
017900*of
018000*> wsrsfiles.cob's table - an operator checking SYSOUT can see at
018100*a
018200*> glance what the mode is about to open without reading the JCL.
018300*>
018400     display   Prog-Name " - file set for this run" upon console.
018500     move      1 to WS-Drv-Fil-Sub.
018600     perform   aa015-Show-One-File-Name
018700               varying WS-Drv-Fil-Sub from 1 by 1
018800               until WS-Drv-Fil-Sub > Rsf-File-Count.
018900*
019000 aa010-Exit.  exit section.
019100*
019200 aa015-Show-One-File-Name      section.
019300*************************************
019400     display   "  " Rsf-File-Name (WS-Drv-Fil-Sub) upon console.
019500*
019600 aa015-Exit.  exit section.
019700*
019800 aa100-Run-Built-In           section.
019900*************************************
020000*> SysAid runs first so the week's duty members are known before
020100*the
020200*> ATM scheduler applies the SysAid-conflict rest-day rule.
020300*>
020400     call      "rs100" using Rsc-B-Return-Code,
020500                              RS-Control-Record,
020600                              RS-Team-Table,
020700                              RS-Ledger-Table,
020800                              RS-Assignment-Table,
020900                              RS-Audit-Table.
021000     call      "rs200" using Rsc-B-Return-Code,
021100                              RS-Control-Record,
021200                              RS-Team-Table,
021300                              RS-Ledger-Table,
021400                              RS-Assignment-Table,
021500                              RS-Audit-Table.
021600     perform   aa900-Write-Schedule-Outputs.
021700*
021800 aa100-Exit.  exit section.
021900*
022000 aa200-Run-Dynamic             section.
022100*************************************
022200     call      "rs300" using Rsc-T-Return-Code,
022300                              RS-Control-Record,
022400                              RS-Team-Table,
022500                              RS-Task-Table,
022600                              RS-Ledger-Table,
022700                              RS-Assignment-Table,
022800                              RS-Audit-Table.
022900     perform   aa900-Write-Schedule-Outputs.
023000*
023100 aa200-Exit.  exit section.
023200*
023300 aa300-Run-Recalc              section.
023400*************************************
023500     call      "rs600" using Rsc-Rows-Processed,
023600                              RS-Control-Record,
023700                              RS-Ledger-Table.
023800*
023900 aa300-Exit.  exit section.
024000*
024100 aa900-Write-Schedule-Outputs  section.
024200*************************************
024300*> Common tail for the two schedule-producing modes - export the
024400*> assignment file and audit log, then the fairness grid.
024500*>
024600     call      "rs700" using Rsc-Write-Status,
024700                              RS-Assignment-Table,
024800                              RS-Audit-Table.
024900     call      "rs800" using Rsc-Rows-Written,
025000                              RS-Control-Record,
025100                              RS-Team-Table,
025200                              RS-Task-Table,
025300                              RS-Ledger-Table.
025400*
025500 aa900-Exit.  exit section.
025600*
025700 dd100-Write-Ledger            section.
025800*************************************
025900*> RSFAI.DAT is overwritten from RS-Ledger-Table every run,
026000*whichever
026100*> mode just updated it - next run's rs900 reads this back in.
026200*>
026300     open      output RS-Ledger-Out-File.
026400     if        Ldg-Members-Used > zero
026500               move 1 to WS-Drv-Mbr-Sub
026600               perform dd110-Write-One-Member
026700                       varying WS-Drv-Mbr-Sub from 1 by 1
026800                       until WS-Drv-Mbr-Sub > Ldg-Members-Used
026900     end-if.
027000     close     RS-Ledger-Out-File.
027100*
027200 dd100-Exit.  exit section.
027300*
027400 dd110-Write-One-Member        section.
027500*************************************
027600     if        Ldg-Slots-Used (WS-Drv-Mbr-Sub) > zero
027700               move 1 to WS-Drv-Slot-Sub
027800               perform dd120-Write-One-Slot
027900                       varying WS-Drv-Slot-Sub from 1 by 1
028000                       until WS-Drv-Slot-Sub >
028100                             Ldg-Slots-Used (WS-Drv-Mbr-Sub)
028200     end-if.
028300*
028400 dd110-Exit.  exit section.
028500*
028600 dd120-Write-One-Slot          section.
028700*************************************
028800     move      spaces to RS-Ledger-Rec-Out.
028900     move      Ldg-Member-Id (WS-Drv-Mbr-Sub)
029000                         to RS-Ledger-Rec-Out (1:10).
029100     move      Ldg-Task-Id (WS-Drv-Mbr-Sub WS-Drv-Slot-Sub)
029200                         to RS-Ledger-Rec-Out (11:20).
029300     move      Ldg-Task-Count (WS-Drv-Mbr-Sub WS-Drv-Slot-Sub)
029400                         to RS-Ledger-Rec-Out (31:4).
029500     write     RS-Ledger-Rec-Out.
029600*
029700 dd120-Exit.  exit section.
029800*
029900 dd200-Report-Run-Summary      section.
030000*************************************
030100*> No separate summary file is specced - the figures rs900 primed
030200*> into RS-Run-Summary-Record are just finished off and put on
030300*> SYSOUT for the operator, the same console-line habit as rs600's
030400*> RS806.
030500*>
030600     move      Asg-Rows-Used to Rsm-Assignments-Written.
030700     move      zero to Rsm-Warnings-Issued.
030800     if        Aud-Lines-Used > zero
030900               move 1 to WS-Drv-Aud-Sub
031000               perform dd210-Count-One-Audit-Line
031100                       varying WS-Drv-Aud-Sub from 1 by 1
031200                       until WS-Drv-Aud-Sub > Aud-Lines-Used
031300     end-if.
031400     display   WS-Rpt-Title "Assignments " Rsm-Assignments-Written
031500               " Warnings " Rsm-Warnings-Issued upon console.
031600*
031700 dd200-Exit.  exit section.
031800*
031900 dd210-Count-One-Audit-Line    section.
032000*************************************
032100     if        Aud-Line (WS-Drv-Aud-Sub) (1:7) = "WARNING"
032200               add 1 to Rsm-Warnings-Issued
032300     end-if.
032400*
032500 dd210-Exit.  exit section.
032600*
