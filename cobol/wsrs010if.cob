000100*******************************************
000200*                                          *
000300*  Calling Interface For rs010             *
000400*     (Rest-Day & Availability Rules)     *
000500*******************************************
000600*
000700* 08/01/87 rdp - Created, factored out of rs010 itself so every
000800*                caller builds the same linkage shape.
000900* 20/01/87 rdp - 1.1.00 Added function 5, end-of-month, needed by
001000*                the dynamic monthly scheduler.
001050* 14/03/03 mwb - 1.1.01 Added function 6, days-between, and
001060*                R1-Date2, for rs200's B-shift cooldown gap - see
001070*                rs010 itself for why raw CCYYMMDD subtraction
001080*                was wrong.
001100*
001200 01  RS010-Linkage.
001300     03  R1-Function         pic 9.
001400         88  R1-Fn-Weekday       value 1.
001500         88  R1-Fn-Add-Days      value 2.
001600         88  R1-Fn-Rest-Day      value 3.
001700         88  R1-Fn-Available     value 4.
001800         88  R1-Fn-End-Of-Month  value 5.
001850         88  R1-Fn-Days-Between  value 6.
001900     03  R1-Date             pic 9(8).
001950     03  R1-Date2            pic 9(8).
002000     03  R1-Days             pic s9(4).
002100     03  R1-Result-Date      pic 9(8).
002200     03  R1-Weekday          pic 9.
002300     03  R1-Available-Flag   pic x.
002400     03  R1-Req-Office-Days  pic x.
002500         88  R1-Office-Not-Required  value "N".
002600     03  R1-Mem-Office-Days  pic x(7).
002700     03  R1-Mem-Unavail-Count
002800                             pic 9(2).
002900     03  R1-Mem-Unavail-Ranges          occurs 10.
003000         05  R1-Mem-Unavail-From
003100                             pic 9(8).
003200         05  R1-Mem-Unavail-To
003300                             pic 9(8).
003400     03  R1-Mem-Unavail-Ranges-X redefines
003500             R1-Mem-Unavail-Ranges
003600                             pic x(160).
003700     03  filler              pic x(4).
003800*
