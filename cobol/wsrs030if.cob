000100*******************************************
000200*                                          *
000300*  Calling Interface For rs030             *
000400*     (Fairness Selection Rule)           *
000500*******************************************
000600*
000700* 08/01/87 rdp - Created, factored out of rs030 itself.
000800*
000900 01  RS030-Linkage.
001000     03  R3-Candidate-Count  pic 99.
001100     03  R3-Candidate                    occurs 50.
001200         05  R3-Candidate-Id      pic x(10).
001300         05  R3-Candidate-Task-Count
001400                                  pic 9(4).
001500         05  R3-Candidate-Total-Count
001600                                  pic 9(5).
001700     03  R3-Assign-Date      pic 9(8).
001800     03  R3-Task-Id          pic x(20).
001900     03  R3-Selected-Id      pic x(10).
002000     03  R3-Tie-Broken       pic x.
002100         88  R3-Was-Tied         value "Y".
002200     03  R3-Tied-Count-Out   pic 99.
002300     03  R3-Hash-Value       pic 9(6).
002400     03  filler              pic x(4).
002500*
